000100******************************************************************
000200* This program is the sub program that does the sale-side money
000300* math for the batch sales/inventory update: line-item totals,
000400* coupon discounts, and the sale grand total.  Called once per
000500* calculation so every program that touches sale money uses the
000600* same rounding rule.
000700*
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 COMPUTE-SALE.
001200 AUTHOR.                     R. L. MERCER.
001300 INSTALLATION.               ALEXANDRIA BOOKSTORES - DATA CENTER.
001400 DATE-WRITTEN.               06/02/1989.
001500 DATE-COMPILED.
001600 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
001700                             ONLY.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* 06/02/89 RLM  ORIGINAL-89  initial write -- split out of the    19890602
002200*               sales update so item, coupon and grand total      19890602
002300*               all round the same way.                           19890602
002400* 04/11/91 TQS  R-91-0067   added LK-FN-COUPON-DISC -- coupons    19910411
002500*               used to be computed in-line and drifted a         19910411
002600*               penny on some percent discounts.                  19910411
002700* 10/30/94 PDJ  R-94-0203   added LK-FN-SALE-TOTALS so the        19941030
002800*               freight-total step could also call in here.       19941030
002900* 07/14/98 TQS  Y2K-0098    Year-2000 remediation sweep: no       19980714
003000*               date fields in this member; certified clean.      19980714
003100* 03/19/03 KDD  R-03-0091   manual half-up rounding in 300- now   20030319
003200*               tested against 5000, not 4999, to match the       20030319
003300*               commercial-rounding definition in the rate        20030319
003400*               schedule.                                         20030319
003500* 11/14/08 KDD  R-08-0219   WS-TOTAL-RAW/WS-TOTAL-SIGN-TEST moved 20081114
003600*               to standalone 77-levels per DP standards audit.   20081114
003700*-----------------------------------------------------------------
003800******************************************************************
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-KEY-CLASS IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS RERUN-REQUESTED
004700            OFF STATUS IS RERUN-NOT-REQUESTED
004800     UPSI-1 ON STATUS IS DETAIL-TRACE-ON
004900            OFF STATUS IS DETAIL-TRACE-OFF.
005000******************************************************************
005100 DATA                        DIVISION.
005200*-----------------------------------------------------------------
005300 WORKING-STORAGE             SECTION.
005400*-----------------------------------------------------------------
005500 01  WS-PERCENT-CALC.
005600     05  WS-PCT-RAW              PIC S9(09)V9(4) VALUE ZERO.
005700 01  WS-PERCENT-CALC-ALT REDEFINES WS-PERCENT-CALC.
005800     05  WS-PCT-INTEGER          PIC S9(09).
005900     05  WS-PCT-CENTS            PIC 9(02).
006000     05  WS-PCT-SUBCENT          PIC 9(02).
006100
006200 77  WS-TOTAL-RAW                PIC S9(10)V99 VALUE ZERO.
006300 77  WS-TOTAL-SIGN-TEST REDEFINES WS-TOTAL-RAW
006400                             PIC S9(12).
006500
006600*-----------------------------------------------------------------
006700 LINKAGE                     SECTION.
006800*-----------------------------------------------------------------
006900 01  LINK-PARAMETERS.
007000     05  LK-FUNCTION             PIC X(01).
007100         88  LK-FN-ITEM-TOTAL              VALUE "I".
007200         88  LK-FN-COUPON-DISC             VALUE "C".
007300         88  LK-FN-SALE-TOTALS             VALUE "T".
007400     05  LK-QUANTITY             PIC 9(05).
007500     05  LK-UNIT-PRICE           PIC S9(07)V99.
007600     05  LK-ITEM-DISCOUNT        PIC S9(07)V99.
007700     05  LK-ITEM-TOTAL           PIC S9(09)V99.
007800     05  LK-COUPON-TYPE          PIC X(10).
007900     05  LK-COUPON-VALUE         PIC S9(07)V99.
008000     05  LK-SUBTOTAL             PIC S9(09)V99.
008100     05  LK-ITEM-DISC-TOTAL      PIC S9(09)V99.
008200     05  LK-DISCOUNT-TOTAL       PIC S9(09)V99.
008300     05  LK-FREIGHT-TOTAL        PIC S9(07)V99.
008400     05  LK-COUPON-DISCOUNT      PIC S9(09)V99.
008500     05  LK-SALE-TOTAL           PIC S9(09)V99.
008600     05  FILLER                  PIC X(06).
008700
008800 01  LK-COUPON-TYPE-FLAG REDEFINES LK-COUPON-TYPE.
008900     05  LK-TYPE-FIRST-CHAR      PIC X(01).
009000     05  FILLER                  PIC X(09).
009100
009200******************************************************************
009300 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
009400*-----------------------------------------------------------------
009500* Main procedure -- one CALL, one function, one EXIT PROGRAM.
009600*-----------------------------------------------------------------
009700 100-COMPUTE-SALE-VALUE.
009800     EVALUATE TRUE
009900         WHEN LK-FN-ITEM-TOTAL
010000             PERFORM 200-COMPUTE-ITEM-TOTAL
010100         WHEN LK-FN-COUPON-DISC
010200             PERFORM 300-COMPUTE-COUPON-DISC
010300         WHEN LK-FN-SALE-TOTALS
010400             PERFORM 400-COMPUTE-SALE-TOTALS
010500         WHEN OTHER
010600             MOVE ZERO TO LK-ITEM-TOTAL
010700     END-EVALUATE.
010800
010900     EXIT PROGRAM.
011000
011100*-----------------------------------------------------------------
011200* R1 -- ITEM-TOTAL = UNIT-PRICE x QUANTITY - ITEM-DISCOUNT.
011300* Price x an integer quantity is exact at 2 decimals already,
011400* so no rounding is done here.
011500*-----------------------------------------------------------------
011600 200-COMPUTE-ITEM-TOTAL.
011700     COMPUTE LK-ITEM-TOTAL =
011800             (LK-UNIT-PRICE * LK-QUANTITY) - LK-ITEM-DISCOUNT.
011900
012000*-----------------------------------------------------------------
012100* R4 -- percent coupons carry the division out to 4 fractional
012200* digits before rounding half-up into the 2-decimal discount;
012300* flat coupons post the coupon value unchanged.
012400*-----------------------------------------------------------------
012500 300-COMPUTE-COUPON-DISC.
012600     IF  LK-TYPE-FIRST-CHAR = "P"
012700         COMPUTE WS-PCT-RAW =
012800                 (LK-SUBTOTAL * LK-COUPON-VALUE) / 100
012900         COMPUTE LK-COUPON-DISCOUNT =
013000                 WS-PCT-INTEGER + (WS-PCT-CENTS / 100)
013100         IF  WS-PCT-SUBCENT NOT < 50
013200             ADD 0.01 TO LK-COUPON-DISCOUNT
013300         END-IF
013400     ELSE
013500         MOVE LK-COUPON-VALUE TO LK-COUPON-DISCOUNT
013600     END-IF.
013700
013800*-----------------------------------------------------------------
013900* R3 -- TOTAL = SUBTOTAL - item discounts - DISCOUNT-TOTAL
014000* + FREIGHT-TOTAL, floored at zero.
014100*-----------------------------------------------------------------
014200 400-COMPUTE-SALE-TOTALS.
014300     COMPUTE WS-TOTAL-RAW =
014400             LK-SUBTOTAL - LK-ITEM-DISC-TOTAL
014500             - LK-DISCOUNT-TOTAL + LK-FREIGHT-TOTAL.
014600     IF  WS-TOTAL-SIGN-TEST < 0
014700         MOVE ZERO TO LK-SALE-TOTAL
014800     ELSE
014900         MOVE WS-TOTAL-RAW TO LK-SALE-TOTAL
015000     END-IF.
