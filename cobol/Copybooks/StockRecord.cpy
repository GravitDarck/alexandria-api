000100******************************************************************
000200* STOCK-RECORD -- one row per book x location stock balance.
000300* Shared by STOCK-INDEX (builds the indexed master), SALES-
000400* UPDATE (random I-O against the index while posting sale and
000500* manual stock transactions) and DASHBOARD-REPORT (reads the
000600* closing balances for the low-stock section).  Keep this copy
000700* in step in all three members if a field ever changes width.
000800*
000900* AVAILABLE = ST-ON-HAND - ST-RESERVED  (not stored, computed
001000* wherever it is needed -- see SALES-UPDATE 0790- and 0800-
001100* paragraphs and DASHBOARD-REPORT 300-SCAN-STOCK-FOR-LOW).
001200*
001300* 1998-11-03 RLM  R-98-1140  widened ST-ON-HAND/-RESERVED from
001400*                 9(5) to S9(7) -- adjustments can go negative
001500*                 at some consignment locations.
001600******************************************************************
001700 01  STOCK-RECORD.
001800     05  ST-STOCK-KEY.
001900         10  ST-BOOK-ID          PIC X(08).
002000         10  ST-LOCATION-ID      PIC X(08).
002100     05  ST-ON-HAND              PIC S9(07).
002200     05  ST-RESERVED             PIC S9(07).
002300     05  ST-MINIMUM              PIC 9(05).
002400     05  FILLER                  PIC X(05).
