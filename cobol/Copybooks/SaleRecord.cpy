000100******************************************************************
000200* SALE-OUT-RECORD -- SALES-OUT carries three kinds of line in
000300* one fixed 120-byte record: the sale header, its items, and its
000400* payments, told apart by SOR-REC-TYPE ("S"/"I"/"P").  A sale's
000500* header always precedes its items, which always precede its
000600* payments, in SALE-ID order.  Used by SALES-UPDATE (which
000700* builds the working-storage SALE/ITEM/PAYMENT tables and
000800* writes this record from them at close) and by DASHBOARD-
000900* REPORT (which reads it back for the sales-by-day and top-
001000* books sections).
001100*
001200* 2001-02-19 KDD  R-01-0277  added SOR-ORIGIN so mail-order and
001300*                 phone-order channels could be told apart on
001400*                 the dashboard; everything built before this
001500*                 date defaulted the channel to PDV.
001600******************************************************************
001700 01  SALE-OUT-RECORD.
001800     05  SOR-REC-TYPE            PIC X(01).
001900         88  SOR-TYPE-SALE                VALUE "S".
002000         88  SOR-TYPE-ITEM                VALUE "I".
002100         88  SOR-TYPE-PAYMENT             VALUE "P".
002200     05  SOR-SALE-ID             PIC X(08).
002300     05  SOR-SALE-CODE           PIC X(10).
002400     05  SOR-SALE-DATE           PIC 9(08).
002500     05  SOR-CUSTOMER-ID         PIC X(08).
002600     05  SOR-EMPLOYEE-ID         PIC X(08).
002700     05  SOR-LOCATION-ID         PIC X(08).
002800     05  SOR-STATUS              PIC X(12).
002900     05  SOR-ORIGIN              PIC X(06).
003000     05  SOR-SUBTOTAL            PIC S9(09)V99.
003100     05  SOR-DISCOUNT-TOTAL      PIC S9(09)V99.
003200     05  SOR-FREIGHT-TOTAL       PIC S9(07)V99.
003300     05  SOR-TOTAL               PIC S9(09)V99.
003400     05  FILLER                  PIC X(09).
003500
003600 01  SALE-ITEM-OUT REDEFINES SALE-OUT-RECORD.
003700     05  SIR-REC-TYPE            PIC X(01).
003800     05  SIR-ITEM-ID             PIC X(08).
003900     05  SIR-SALE-ID             PIC X(08).
004000     05  SIR-BOOK-ID             PIC X(08).
004100     05  SIR-QUANTITY            PIC 9(05).
004200     05  SIR-UNIT-PRICE          PIC S9(07)V99.
004300     05  SIR-ITEM-DISCOUNT       PIC S9(07)V99.
004400     05  SIR-ITEM-TOTAL          PIC S9(09)V99.
004500     05  SIR-RESERVATION-ID      PIC X(08).
004600     05  FILLER                  PIC X(53).
004700
004800 01  SALE-PAYMENT-OUT REDEFINES SALE-OUT-RECORD.
004900     05  POR-REC-TYPE            PIC X(01).
005000     05  POR-PAY-ID              PIC X(08).
005100     05  POR-SALE-ID             PIC X(08).
005200     05  POR-METHOD-ID           PIC X(08).
005300     05  POR-AMOUNT              PIC S9(09)V99.
005400     05  POR-PAY-STATUS          PIC X(09).
005500     05  POR-TXN-REF             PIC X(20).
005600     05  FILLER                  PIC X(55).
