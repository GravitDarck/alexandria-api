000100******************************************************************
000200* This program is to print the nightly management dashboard off
000300* the closed sales/items/payments file and the closing stock
000400* balances: sales by day (most recent day first), the books
000500* moving the most copies, and every stock row sitting below its
000600* reorder minimum.  SALES-UPDATE must have completed its run
000700* before this program is submitted -- it reads that run's
000800* SALESOUT and STKMSTOT output as input.
000900*
001000* Used File
001100*    - Sales/Items/Payments (sequential)  : SALESOUT
001200*    - Closing Stock Balances (sequential) : STKMSTOT
001300*    - Dashboard Report (print)            : DASHRPT
001400*
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 DASHBOARD-REPORT.
001900 AUTHOR.                     T. Q. SAUNDERS.
002000 INSTALLATION.               ALEXANDRIA BOOKSTORES - DATA CENTER.
002100 DATE-WRITTEN.               11/12/1991.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002400                             ONLY.
002500*-----------------------------------------------------------------
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800* 11/12/91 TQS  R-91-0250   initial write -- nightly dashboard
002900*               off the sales-update output: sales by day, top
003000*               books, low stock.  Requested by store ops after
003100*               the regional managers' meeting.
003200* 02/06/92 TQS  R-92-0014   sales-by-day now lists most recent
003300*               day first -- ops read the report top to bottom
003400*               and wanted today before last week.
003500* 09/18/93 RLM  R-93-0177   top-books ranked by quantity sold,
003600*               not revenue -- the buyers care about units moved,
003700*               finance already has a revenue report.
003800* 06/02/94 PDJ  R-94-0098   low-stock section now prints a NONE
003900*               line when nothing is below minimum -- a blank
004000*               section after the header read as a bug to ops.
004100* 03/14/96 RLM  R-96-0061   AVG-TICKET now computed ROUNDED --
004200*               was truncating, drifting the printed average a
004300*               penny low against the revenue total.
004400* 07/14/98 TQS  Y2K-0098    Year-2000 remediation sweep: the
004500*               title line's ACCEPT FROM DATE already returns a
004600*               4-digit year; no 2-digit year fields stored in
004700*               this member; certified Y2K-clean.
004800* 01/06/99 TQS  Y2K-0311    second-pass Y2K certification per
004900*               audit memo DP-99-03; re-certified clean.
005000* 05/11/01 KDD  R-01-0298   widened WB-REVENUE and WD-REVENUE to
005100*               S9(11)V99 -- the regional warehouses pushed a
005200*               single day's revenue past the old S9(9)V99 cap.
005300* 10/23/02 KDD  R-02-0155   raised MAX-BOOK-ROWS from 800 to
005400*               2000 to match the SALES-UPDATE item table size.
005500* 04/03/07 NMC  R-07-0067   added WS-RUN-COUNTS-ALT reset loop
005600*               so a rerun always starts from clean counters --
005700*               matches the fix already made in STOCK-INDEX.
005800* 11/14/08 KDD  R-08-0219   switches, WS-RESET-IX, WS-WEEKDAY-IN
005900*               and the sort subscripts moved to standalone
006000*               77-levels per DP standards audit -- reset/get-
006100*               run-date combined into one PERFORM THRU.
006200*-----------------------------------------------------------------
006300******************************************************************
006400 ENVIRONMENT                 DIVISION.
006500*-----------------------------------------------------------------
006600 CONFIGURATION               SECTION.
006700 SOURCE-COMPUTER.            IBM-370.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS NUMERIC-KEY-CLASS IS "0" THRU "9"
007100     UPSI-0 ON STATUS IS RERUN-REQUESTED
007200            OFF STATUS IS RERUN-NOT-REQUESTED
007300     UPSI-1 ON STATUS IS DETAIL-TRACE-ON
007400            OFF STATUS IS DETAIL-TRACE-OFF.
007500*-----------------------------------------------------------------
007600 INPUT-OUTPUT                SECTION.
007700 FILE-CONTROL.
007800     SELECT  SALES-OUT-IN
007900             ASSIGN TO  SALESOUT
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100
008200     SELECT  STOCK-MASTER-OUT-IN
008300             ASSIGN TO  STKMSTOT
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500
008600     SELECT  DASHBOARD-RPT
008700             ASSIGN TO  DASHRPT
008800             ORGANIZATION IS LINE SEQUENTIAL.
008900
009000******************************************************************
009100 DATA                        DIVISION.
009200*-----------------------------------------------------------------
009300 FILE                        SECTION.
009400 FD  SALES-OUT-IN
009500     RECORD CONTAINS 120 CHARACTERS
009600     DATA RECORD IS SALE-OUT-RECORD.
009700 COPY "C:\Copybooks\SaleRecord.cpy".
009800
009900 FD  STOCK-MASTER-OUT-IN
010000     RECORD CONTAINS 40 CHARACTERS
010100     DATA RECORD IS STOCK-RECORD.
010200 COPY "C:\Copybooks\StockRecord.cpy".
010300
010400 FD  DASHBOARD-RPT
010500     RECORD CONTAINS 132 CHARACTERS
010600     DATA RECORD IS RPT-LINE.
010700 01  RPT-LINE                    PIC X(132).
010800
010900*-----------------------------------------------------------------
011000 WORKING-STORAGE             SECTION.
011100*-----------------------------------------------------------------
011200*    Title, header, detail and total lines -- SALES BY DAY.
011300 01  RPT-TITLE-SALES-BY-DAY.
011400     05  FILLER                  PIC X(01) VALUE SPACES.
011500     05  FILLER                  PIC X(40)
011600                 VALUE "ALEXANDRIA BOOKSTORES -- SALES BY DAY (".
011700     05  RT1-DAY-NAME            PIC X(10).
011800     05  RT1-RUN-DATE.
011900         10  RT1-YEAR            PIC 9(04).
012000         10  FILLER              PIC X(01) VALUE "/".
012100         10  RT1-MONTH           PIC 9(02).
012200         10  FILLER              PIC X(01) VALUE "/".
012300         10  RT1-DAY             PIC 9(02).
012400     05  FILLER                  PIC X(01) VALUE ")".
012500     05  FILLER                  PIC X(70) VALUE SPACES.
012600
012700 01  RPT-HEADER-SALES-BY-DAY.
012800     05  FILLER                  PIC X(01) VALUE SPACES.
012900     05  FILLER                  PIC X(12) VALUE "SALE DATE".
013000     05  FILLER                  PIC X(10) VALUE "SALES".
013100     05  FILLER                  PIC X(18) VALUE "REVENUE".
013200     05  FILLER                  PIC X(18) VALUE "AVG TICKET".
013300     05  FILLER                  PIC X(73) VALUE SPACES.
013400
013500 01  RPT-DETAIL-SALES-BY-DAY.
013600     05  FILLER                  PIC X(01) VALUE SPACES.
013700     05  RD1-DATE-O              PIC 9(08).
013800     05  FILLER                  PIC X(04) VALUE SPACES.
013900     05  RD1-COUNT-O             PIC ZZZZ9.
014000     05  FILLER                  PIC X(05) VALUE SPACES.
014100     05  RD1-REVENUE-O           PIC ZZZ,ZZZ,ZZ9.99-.
014200     05  FILLER                  PIC X(02) VALUE SPACES.
014300     05  RD1-AVG-O               PIC ZZZ,ZZZ,ZZ9.99-.
014400     05  FILLER                  PIC X(77) VALUE SPACES.
014500
014600 01  RPT-TOTAL-SALES-BY-DAY.
014700     05  FILLER                  PIC X(01) VALUE SPACES.
014800     05  FILLER                  PIC X(13) VALUE "GRAND TOTAL".
014900     05  RT2-COUNT-O             PIC ZZZZ9.
015000     05  FILLER                  PIC X(05) VALUE SPACES.
015100     05  RT2-REVENUE-O           PIC ZZZ,ZZZ,ZZ9.99-.
015200     05  FILLER                  PIC X(93) VALUE SPACES.
015300
015400*-----------------------------------------------------------------
015500*    Title, header and detail lines -- TOP BOOKS.
015600 01  RPT-TITLE-TOP-BOOKS.
015700     05  FILLER                  PIC X(01) VALUE SPACES.
015800     05  FILLER                  PIC X(40)
015900                 VALUE "ALEXANDRIA BOOKSTORES -- TOP BOOKS SOLD".
016000     05  FILLER                  PIC X(91) VALUE SPACES.
016100
016200 01  RPT-HEADER-TOP-BOOKS.
016300     05  FILLER                  PIC X(01) VALUE SPACES.
016400     05  FILLER                  PIC X(12) VALUE "BOOK ID".
016500     05  FILLER                  PIC X(12) VALUE "QTY SOLD".
016600     05  FILLER                  PIC X(18) VALUE "REVENUE".
016700     05  FILLER                  PIC X(89) VALUE SPACES.
016800
016900 01  RPT-DETAIL-TOP-BOOKS.
017000     05  FILLER                  PIC X(01) VALUE SPACES.
017100     05  RD2-BOOK-ID-O           PIC X(08).
017200     05  FILLER                  PIC X(04) VALUE SPACES.
017300     05  RD2-QTY-O               PIC ZZZZZZ9.
017400     05  FILLER                  PIC X(03) VALUE SPACES.
017500     05  RD2-REVENUE-O           PIC ZZZ,ZZZ,ZZ9.99-.
017600     05  FILLER                  PIC X(94) VALUE SPACES.
017700
017800*-----------------------------------------------------------------
017900*    Title, header, detail and empty lines -- LOW STOCK.
018000 01  RPT-TITLE-LOW-STOCK.
018100     05  FILLER                  PIC X(01) VALUE SPACES.
018200     05  FILLER                  PIC X(40)
018300                     VALUE "ALEXANDRIA BOOKSTORES -- LOW STOCK".
018400     05  FILLER                  PIC X(91) VALUE SPACES.
018500
018600 01  RPT-HEADER-LOW-STOCK.
018700     05  FILLER                  PIC X(01) VALUE SPACES.
018800     05  FILLER                  PIC X(12) VALUE "BOOK ID".
018900     05  FILLER                  PIC X(12) VALUE "LOCATION ID".
019000     05  FILLER                  PIC X(12) VALUE "AVAILABLE".
019100     05  FILLER                  PIC X(12) VALUE "MINIMUM".
019200     05  FILLER                  PIC X(83) VALUE SPACES.
019300
019400 01  RPT-DETAIL-LOW-STOCK.
019500     05  FILLER                  PIC X(01) VALUE SPACES.
019600     05  RD3-BOOK-ID-O           PIC X(08).
019700     05  FILLER                  PIC X(04) VALUE SPACES.
019800     05  RD3-LOCATION-ID-O       PIC X(08).
019900     05  FILLER                  PIC X(04) VALUE SPACES.
020000     05  RD3-AVAILABLE-O         PIC ZZZZZZ9-.
020100     05  FILLER                  PIC X(02) VALUE SPACES.
020200     05  RD3-MINIMUM-O           PIC ZZZZ9.
020300     05  FILLER                  PIC X(92) VALUE SPACES.
020400
020500 01  RPT-NONE-LOW-STOCK.
020600     05  FILLER                  PIC X(01) VALUE SPACES.
020700     05  FILLER                  PIC X(04) VALUE "NONE".
020800     05  FILLER                  PIC X(127) VALUE SPACES.
020900
021000*-----------------------------------------------------------------
021100*    Switches and run counters.
021200 77  SALES-EOF-SW                PIC X(01) VALUE "N".
021300     88  NOMORE-SALES-RECORD              VALUE "Y".
021400 77  STOCK-EOF-SW                PIC X(01) VALUE "N".
021500     88  NOMORE-STOCK-RECORD              VALUE "Y".
021600 77  FOUND-SW                    PIC X(01) VALUE "N".
021700     88  ROW-FOUND                        VALUE "Y".
021800 77  CURRENT-SALE-FINAL-SW       PIC X(01) VALUE "N".
021900     88  CURRENT-SALE-FINALIZADA          VALUE "Y".
022000
022100 01  WS-RUN-COUNTS.
022200     05  WS-SALES-READ           PIC S9(07) COMP VALUE ZERO.
022300     05  WS-STOCK-READ           PIC S9(07) COMP VALUE ZERO.
022400     05  WS-LOW-STOCK-COUNT      PIC S9(07) COMP VALUE ZERO.
022500 01  WS-RUN-COUNTS-ALT REDEFINES WS-RUN-COUNTS.
022600     05  WS-COUNT-TRIO           PIC S9(07) COMP OCCURS 3 TIMES.
022700 77  WS-RESET-IX                 PIC S9(04) COMP VALUE ZERO.
022800
022900*-----------------------------------------------------------------
023000*    Today's run date, used on both section title lines.
023100 01  WS-TODAY-DATE.
023200     05  WS-TODAY-CENTURY        PIC 9(02).
023300     05  WS-TODAY-YEAR           PIC 9(02).
023400     05  WS-TODAY-MONTH          PIC 9(02).
023500     05  WS-TODAY-DAY            PIC 9(02).
023600 01  WS-TODAY-DATE-ALT REDEFINES WS-TODAY-DATE.
023700     05  WS-TODAY-CENTURY-YEAR   PIC 9(04).
023800     05  FILLER                  PIC 9(04).
023900 77  WS-WEEKDAY-IN               PIC 9(01) VALUE ZERO.
024000 01  WS-WEEKDAY-NAMES.
024100     05  FILLER                  PIC X(10) VALUE "MONDAY".
024200     05  FILLER                  PIC X(10) VALUE "TUESDAY".
024300     05  FILLER                  PIC X(10) VALUE "WEDNESDAY".
024400     05  FILLER                  PIC X(10) VALUE "THURSDAY".
024500     05  FILLER                  PIC X(10) VALUE "FRIDAY".
024600     05  FILLER                  PIC X(10) VALUE "SATURDAY".
024700     05  FILLER                  PIC X(10) VALUE "SUNDAY".
024800 01  WS-WEEKDAY-TABLE REDEFINES WS-WEEKDAY-NAMES.
024900     05  WS-WEEKDAY-NAME         PIC X(10) OCCURS 7 TIMES.
025000
025100*-----------------------------------------------------------------
025200*    Grand-total accumulators for the sales-by-day section.
025300 01  WS-GRAND-TOTALS.
025400     05  WS-GRAND-SALE-COUNT     PIC S9(07) COMP VALUE ZERO.
025500     05  WS-GRAND-REVENUE        PIC S9(11)V99 VALUE ZERO.
025600     05  FILLER                  PIC X(04).
025700
025800*-----------------------------------------------------------------
025900*    Average-ticket working area -- R18 rounds half-up to 2.
026000 01  WS-AVG-TICKET-CALC.
026100     05  WS-AVG-RAW              PIC S9(09)V99 VALUE ZERO.
026200 01  WS-AVG-TICKET-CALC-ALT REDEFINES WS-AVG-TICKET-CALC.
026300     05  WS-AVG-SIGN-TEST        PIC S9(11).
026400
026500*-----------------------------------------------------------------
026600*    Stock availability working area.
026700 01  WS-STOCK-CALC.
026800     05  WS-AVAILABLE-RAW        PIC S9(07) VALUE ZERO.
026900 01  WS-STOCK-CALC-ALT REDEFINES WS-STOCK-CALC.
027000     05  WS-AVAILABLE-SIGN-TEST  PIC S9(07).
027100
027200*-----------------------------------------------------------------
027300*    SALES-BY-DAY working table -- R18/R19.  Not pre-sorted on
027400*    input (SALESOUT is in SALE-ID order), so it is built here
027500*    and sorted by hand before it is printed.
027600 01  WD-TABLE-AREA.
027700     05  WD-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
027800     05  WD-ENTRY OCCURS 400 TIMES
027900                 INDEXED BY WD-IDX.
028000         10  WD-DATE             PIC 9(08).
028100         10  WD-SALE-COUNT       PIC 9(05) COMP.
028200         10  WD-REVENUE          PIC S9(11)V99.
028300         10  FILLER              PIC X(04).
028400     05  FILLER                  PIC X(04).
028500 01  WD-SWAP-ENTRY.
028600     05  WD-SWAP-DATE            PIC 9(08).
028700     05  WD-SWAP-SALE-COUNT      PIC 9(05) COMP.
028800     05  WD-SWAP-REVENUE         PIC S9(11)V99.
028900     05  FILLER                  PIC X(04).
029000
029100*-----------------------------------------------------------------
029200*    TOP-BOOKS working table -- R19, ranked by quantity sold.
029300 01  WB-TABLE-AREA.
029400     05  WB-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
029500     05  WB-ENTRY OCCURS 2000 TIMES
029600                 INDEXED BY WB-IDX.
029700         10  WB-BOOK-ID          PIC X(08).
029800         10  WB-QTY-SOLD         PIC 9(07) COMP.
029900         10  WB-REVENUE          PIC S9(11)V99.
030000         10  FILLER              PIC X(04).
030100     05  FILLER                  PIC X(04).
030200 01  WB-SWAP-ENTRY.
030300     05  WB-SWAP-BOOK-ID         PIC X(08).
030400     05  WB-SWAP-QTY-SOLD        PIC 9(07) COMP.
030500     05  WB-SWAP-REVENUE         PIC S9(11)V99.
030600     05  FILLER                  PIC X(04).
030700
030800*-----------------------------------------------------------------
030900*    Scratch fields for the sort paragraphs.
031000 77  WS-OUTER-IX                 PIC S9(04) COMP VALUE ZERO.
031100 77  WS-INNER-IX                 PIC S9(04) COMP VALUE ZERO.
031200
031300******************************************************************
031400 PROCEDURE                   DIVISION.
031500*-----------------------------------------------------------------
031600* Main procedure
031700*-----------------------------------------------------------------
031800 100-PRINT-DASHBOARD.
031900     PERFORM 200-INITIATE-DASHBOARD.
032000     PERFORM 200-BUILD-DASHBOARD-TABLES.
032100     PERFORM 200-PRINT-DASHBOARD-SECTIONS.
032200     PERFORM 200-TERMINATE-DASHBOARD.
032300     STOP RUN.
032400
032500******************************************************************
032600 200-INITIATE-DASHBOARD.
032700     OPEN    OUTPUT   DASHBOARD-RPT.
032800     PERFORM 400-RESET-COUNTERS THRU 400-GET-RUN-DATE.
032900     IF  DETAIL-TRACE-ON
033000         DISPLAY "DASHBOARD-REPORT: UPSI-1 TRACE ON".
033100
033200*-----------------------------------------------------------------
033300* Two passes over SALES-OUT (day table, then book table), then
033400* one pass over the closing stock balances for the low-stock
033500* scan -- each table is sorted by hand once it is built.
033600*-----------------------------------------------------------------
033700 200-BUILD-DASHBOARD-TABLES.
033800     PERFORM 300-BUILD-DAY-TABLE.
033900     PERFORM 300-SORT-DAY-TABLE.
034000     PERFORM 300-BUILD-BOOK-TABLE.
034100     PERFORM 300-SORT-BOOK-TABLE.
034200
034300*-----------------------------------------------------------------
034400 200-PRINT-DASHBOARD-SECTIONS.
034500     PERFORM 400-PRINT-SALES-BY-DAY.
034600     PERFORM 400-PRINT-TOP-BOOKS.
034700     PERFORM 400-PRINT-LOW-STOCK.
034800
034900*-----------------------------------------------------------------
035000 200-TERMINATE-DASHBOARD.
035100     CLOSE   DASHBOARD-RPT.
035200     PERFORM 400-DISPLAY-DASHBOARD-EOJ.
035300
035400******************************************************************
035500* Reset the run counters so a rerun never carries forward a
035600* prior run's counts.                                             20070403
035700*-----------------------------------------------------------------
035800 400-RESET-COUNTERS.
035900     PERFORM 410-RESET-ONE-COUNTER
036000             VARYING WS-RESET-IX FROM 1 BY 1
036100             UNTIL WS-RESET-IX > 3.
036200     MOVE ZERO TO WD-TABLE-COUNT WB-TABLE-COUNT.
036300     MOVE ZERO TO WS-GRAND-SALE-COUNT WS-GRAND-REVENUE.
036400
036500*-----------------------------------------------------------------
036600* Pull today's run date and weekday name for the section titles.
036700*-----------------------------------------------------------------
036800 400-GET-RUN-DATE.
036900     ACCEPT  WS-TODAY-DATE           FROM DATE YYYYMMDD.
037000     ACCEPT  WS-WEEKDAY-IN           FROM DAY-OF-WEEK.
037100     MOVE    WS-WEEKDAY-NAME (WS-WEEKDAY-IN)  TO RT1-DAY-NAME.
037200     MOVE    WS-TODAY-CENTURY-YEAR   TO RT1-YEAR.
037300     MOVE    WS-TODAY-MONTH          TO RT1-MONTH.
037400     MOVE    WS-TODAY-DAY            TO RT1-DAY.
037500
037600*-----------------------------------------------------------------
037700 410-RESET-ONE-COUNTER.
037800     MOVE ZERO TO WS-COUNT-TRIO (WS-RESET-IX).
037900
038000******************************************************************
038100* SALES-BY-DAY -- R18/R19.  Read every sale header; a header
038200* always precedes its items and payments in SALESOUT, so this
038300* pass can ignore item/payment records entirely.
038400*-----------------------------------------------------------------
038500 300-BUILD-DAY-TABLE.
038600     OPEN INPUT SALES-OUT-IN.
038700     MOVE "N" TO SALES-EOF-SW.
038800     PERFORM 310-READ-SALE-HEADER.
038900     PERFORM 310-PROCESS-ONE-HEADER UNTIL NOMORE-SALES-RECORD.
039000     CLOSE SALES-OUT-IN.
039100
039200*-----------------------------------------------------------------
039300 310-READ-SALE-HEADER.
039400     READ SALES-OUT-IN
039500         AT END
039600             MOVE "Y" TO SALES-EOF-SW
039700         NOT AT END
039800             ADD 1 TO WS-SALES-READ
039900             IF  NOT SOR-TYPE-SALE
040000                 GO TO 310-READ-SALE-HEADER
040100             END-IF
040200     END-READ.
040300
040400*-----------------------------------------------------------------
040500 310-PROCESS-ONE-HEADER.
040600     IF  SOR-STATUS = "FINALIZADA"
040700         PERFORM 320-ADD-TO-DAY-TABLE
040800     END-IF.
040900     PERFORM 310-READ-SALE-HEADER.
041000
041100*-----------------------------------------------------------------
041200* Find the day-table row for SOR-SALE-DATE, or open a new one,
041300* and fold this sale's total into its count and revenue.
041400*-----------------------------------------------------------------
041500 320-ADD-TO-DAY-TABLE.
041600     MOVE "N" TO FOUND-SW.
041700     SET WD-IDX TO 1.
041800     SEARCH WD-ENTRY VARYING WD-IDX
041900         AT END
042000             MOVE "N" TO FOUND-SW
042100         WHEN WD-DATE (WD-IDX) = SOR-SALE-DATE
042200             MOVE "Y" TO FOUND-SW
042300     END-SEARCH.
042400
042500     IF  NOT ROW-FOUND
042600         ADD 1 TO WD-TABLE-COUNT
042700         SET WD-IDX TO WD-TABLE-COUNT
042800         MOVE SOR-SALE-DATE   TO WD-DATE (WD-IDX)
042900         MOVE ZERO            TO WD-SALE-COUNT (WD-IDX)
043000                                  WD-REVENUE (WD-IDX)
043100     END-IF.
043200
043300     ADD 1               TO WD-SALE-COUNT (WD-IDX).
043400     ADD SOR-TOTAL       TO WD-REVENUE (WD-IDX).
043500     ADD 1               TO WS-GRAND-SALE-COUNT.
043600     ADD SOR-TOTAL       TO WS-GRAND-REVENUE.
043700
043800*-----------------------------------------------------------------
043900* Selection sort, descending on WD-DATE -- most recent day
044000* first (R18/R19; table is small, a hand sort is plenty).
044100*-----------------------------------------------------------------
044200 300-SORT-DAY-TABLE.
044300     IF  WD-TABLE-COUNT < 2
044400         GO TO 300-SORT-DAY-TABLE-EXIT
044500     END-IF.
044600     PERFORM 330-SORT-DAY-OUTER-PASS
044700             VARYING WS-OUTER-IX FROM 1 BY 1
044800             UNTIL WS-OUTER-IX > WD-TABLE-COUNT.
044900 300-SORT-DAY-TABLE-EXIT.
045000     EXIT.
045100
045200*-----------------------------------------------------------------
045300 330-SORT-DAY-OUTER-PASS.
045400     PERFORM 330-SORT-DAY-INNER-PASS
045500             VARYING WS-INNER-IX FROM 1 BY 1
045600             UNTIL WS-INNER-IX > WD-TABLE-COUNT - WS-OUTER-IX.
045700
045800*-----------------------------------------------------------------
045900 330-SORT-DAY-INNER-PASS.
046000     SET WD-IDX TO WS-INNER-IX.
046100     IF  WD-DATE (WD-IDX) < WD-DATE (WD-IDX + 1)
046200         MOVE WD-ENTRY (WD-IDX)       TO WD-SWAP-ENTRY
046300         MOVE WD-ENTRY (WD-IDX + 1)   TO WD-ENTRY (WD-IDX)
046400         MOVE WD-SWAP-ENTRY           TO WD-ENTRY (WD-IDX + 1)
046500     END-IF.
046600
046700******************************************************************
046800* TOP-BOOKS -- R19.  Second pass over SALES-OUT; remember the
046900* current sale's FINALIZADA switch off its header, then fold
047000* each following item record in if the switch is set.
047100*-----------------------------------------------------------------
047200 300-BUILD-BOOK-TABLE.
047300     OPEN INPUT SALES-OUT-IN.
047400     MOVE "N" TO SALES-EOF-SW.
047500     PERFORM 340-READ-SALE-OR-ITEM.
047600     PERFORM 340-PROCESS-ONE-RECORD UNTIL NOMORE-SALES-RECORD.
047700     CLOSE SALES-OUT-IN.
047800
047900*-----------------------------------------------------------------
048000 340-READ-SALE-OR-ITEM.
048100     READ SALES-OUT-IN
048200         AT END
048300             MOVE "Y" TO SALES-EOF-SW
048400         NOT AT END
048500             IF  SOR-TYPE-PAYMENT
048600                 GO TO 340-READ-SALE-OR-ITEM
048700             END-IF
048800     END-READ.
048900
049000*-----------------------------------------------------------------
049100 340-PROCESS-ONE-RECORD.
049200     IF  SOR-TYPE-SALE
049300         IF  SOR-STATUS = "FINALIZADA"
049400             MOVE "Y" TO CURRENT-SALE-FINAL-SW
049500         ELSE
049600             MOVE "N" TO CURRENT-SALE-FINAL-SW
049700         END-IF
049800     ELSE
049900         IF  CURRENT-SALE-FINALIZADA
050000             PERFORM 350-ADD-TO-BOOK-TABLE
050100         END-IF
050200     END-IF.
050300     PERFORM 340-READ-SALE-OR-ITEM.
050400
050500*-----------------------------------------------------------------
050600* Find the book-table row for SIR-BOOK-ID, or open a new one,
050700* and fold this item's quantity and total in.
050800*-----------------------------------------------------------------
050900 350-ADD-TO-BOOK-TABLE.
051000     MOVE "N" TO FOUND-SW.
051100     SET WB-IDX TO 1.
051200     SEARCH WB-ENTRY VARYING WB-IDX
051300         AT END
051400             MOVE "N" TO FOUND-SW
051500         WHEN WB-BOOK-ID (WB-IDX) = SIR-BOOK-ID
051600             MOVE "Y" TO FOUND-SW
051700     END-SEARCH.
051800
051900     IF  NOT ROW-FOUND
052000         ADD 1 TO WB-TABLE-COUNT
052100         SET WB-IDX TO WB-TABLE-COUNT
052200         MOVE SIR-BOOK-ID     TO WB-BOOK-ID (WB-IDX)
052300         MOVE ZERO            TO WB-QTY-SOLD (WB-IDX)
052400                                  WB-REVENUE (WB-IDX)
052500     END-IF.
052600
052700     ADD SIR-QUANTITY    TO WB-QTY-SOLD (WB-IDX).
052800     ADD SIR-ITEM-TOTAL  TO WB-REVENUE (WB-IDX).
052900
053000*-----------------------------------------------------------------
053100* Selection sort, descending on WB-QTY-SOLD -- best sellers
053200* first (R19).
053300*-----------------------------------------------------------------
053400 300-SORT-BOOK-TABLE.
053500     IF  WB-TABLE-COUNT < 2
053600         GO TO 300-SORT-BOOK-TABLE-EXIT
053700     END-IF.
053800     PERFORM 360-SORT-BOOK-OUTER-PASS
053900             VARYING WS-OUTER-IX FROM 1 BY 1
054000             UNTIL WS-OUTER-IX > WB-TABLE-COUNT.
054100 300-SORT-BOOK-TABLE-EXIT.
054200     EXIT.
054300
054400*-----------------------------------------------------------------
054500 360-SORT-BOOK-OUTER-PASS.
054600     PERFORM 360-SORT-BOOK-INNER-PASS
054700             VARYING WS-INNER-IX FROM 1 BY 1
054800             UNTIL WS-INNER-IX > WB-TABLE-COUNT - WS-OUTER-IX.
054900
055000*-----------------------------------------------------------------
055100 360-SORT-BOOK-INNER-PASS.
055200     SET WB-IDX TO WS-INNER-IX.
055300     IF  WB-QTY-SOLD (WB-IDX) < WB-QTY-SOLD (WB-IDX + 1)
055400         MOVE WB-ENTRY (WB-IDX)       TO WB-SWAP-ENTRY
055500         MOVE WB-ENTRY (WB-IDX + 1)   TO WB-ENTRY (WB-IDX)
055600         MOVE WB-SWAP-ENTRY           TO WB-ENTRY (WB-IDX + 1)
055700     END-IF.
055800
055900******************************************************************
056000* Print paragraphs -- one section per PERFORM from 200-PRINT-
056100* DASHBOARD-SECTIONS.
056200******************************************************************
056300 400-PRINT-SALES-BY-DAY.
056400     MOVE SPACES TO RPT-LINE.
056500     WRITE RPT-LINE FROM RPT-TITLE-SALES-BY-DAY
056600             AFTER ADVANCING TOP-OF-FORM.
056700     WRITE RPT-LINE FROM RPT-HEADER-SALES-BY-DAY
056800             AFTER ADVANCING 2 LINES.
056900     MOVE SPACES TO RPT-LINE.
057000     WRITE RPT-LINE.
057100
057200     PERFORM 420-PRINT-ONE-DAY-ROW
057300             VARYING WD-IDX FROM 1 BY 1
057400             UNTIL WD-IDX > WD-TABLE-COUNT.
057500
057600     MOVE WS-GRAND-SALE-COUNT TO RT2-COUNT-O.
057700     MOVE WS-GRAND-REVENUE    TO RT2-REVENUE-O.
057800     WRITE RPT-LINE FROM RPT-TOTAL-SALES-BY-DAY
057900             AFTER ADVANCING 2 LINES.
058000
058100*-----------------------------------------------------------------
058200* R18 -- AVG-TICKET = revenue / sale count, rounded half-up to
058300* 2 decimals.  Guard against a day with zero sales, which this
058400* table can never actually build, but the divide would abend
058500* on if it ever did.
058600*-----------------------------------------------------------------
058700 420-PRINT-ONE-DAY-ROW.
058800     IF  WD-SALE-COUNT (WD-IDX) = ZERO
058900         MOVE ZERO TO WS-AVG-RAW
059000     ELSE
059100         COMPUTE WS-AVG-RAW ROUNDED =
059200                 WD-REVENUE (WD-IDX) / WD-SALE-COUNT (WD-IDX)
059300     END-IF.
059400     MOVE WD-DATE (WD-IDX)      TO RD1-DATE-O.
059500     MOVE WD-SALE-COUNT (WD-IDX) TO RD1-COUNT-O.
059600     MOVE WD-REVENUE (WD-IDX)   TO RD1-REVENUE-O.
059700     MOVE WS-AVG-RAW            TO RD1-AVG-O.
059800     WRITE RPT-LINE FROM RPT-DETAIL-SALES-BY-DAY
059900             AFTER ADVANCING 1 LINES.
060000
060100******************************************************************
060200 400-PRINT-TOP-BOOKS.
060300     MOVE SPACES TO RPT-LINE.
060400     WRITE RPT-LINE FROM RPT-TITLE-TOP-BOOKS
060500             AFTER ADVANCING TOP-OF-FORM.
060600     WRITE RPT-LINE FROM RPT-HEADER-TOP-BOOKS
060700             AFTER ADVANCING 2 LINES.
060800     MOVE SPACES TO RPT-LINE.
060900     WRITE RPT-LINE.
061000
061100     PERFORM 430-PRINT-ONE-BOOK-ROW
061200             VARYING WB-IDX FROM 1 BY 1
061300             UNTIL WB-IDX > WB-TABLE-COUNT.
061400
061500*-----------------------------------------------------------------
061600 430-PRINT-ONE-BOOK-ROW.
061700     MOVE WB-BOOK-ID (WB-IDX)   TO RD2-BOOK-ID-O.
061800     MOVE WB-QTY-SOLD (WB-IDX)  TO RD2-QTY-O.
061900     MOVE WB-REVENUE (WB-IDX)   TO RD2-REVENUE-O.
062000     WRITE RPT-LINE FROM RPT-DETAIL-TOP-BOOKS
062100             AFTER ADVANCING 1 LINES.
062200
062300******************************************************************
062400* LOW-STOCK -- R20.  Closing stock balances are read fresh off
062500* STKMSTOT; no table or sort is needed, every row prints as it
062600* is scanned, in the key order STOCK-INDEX built.
062700*-----------------------------------------------------------------
062800 400-PRINT-LOW-STOCK.
062900     MOVE SPACES TO RPT-LINE.
063000     WRITE RPT-LINE FROM RPT-TITLE-LOW-STOCK
063100             AFTER ADVANCING TOP-OF-FORM.
063200     WRITE RPT-LINE FROM RPT-HEADER-LOW-STOCK
063300             AFTER ADVANCING 2 LINES.
063400     MOVE SPACES TO RPT-LINE.
063500     WRITE RPT-LINE.
063600
063700     PERFORM 300-SCAN-STOCK-FOR-LOW.
063800
063900     IF  WS-LOW-STOCK-COUNT = ZERO
064000         WRITE RPT-LINE FROM RPT-NONE-LOW-STOCK
064100                 AFTER ADVANCING 1 LINES
064200     END-IF.
064300
064400*-----------------------------------------------------------------
064500 300-SCAN-STOCK-FOR-LOW.
064600     OPEN INPUT STOCK-MASTER-OUT-IN.
064700     MOVE "N" TO STOCK-EOF-SW.
064800     PERFORM 440-READ-STOCK-ROW.
064900     PERFORM 440-CHECK-ONE-STOCK-ROW UNTIL NOMORE-STOCK-RECORD.
065000     CLOSE STOCK-MASTER-OUT-IN.
065100
065200*-----------------------------------------------------------------
065300 440-READ-STOCK-ROW.
065400     READ STOCK-MASTER-OUT-IN
065500         AT END
065600             MOVE "Y" TO STOCK-EOF-SW
065700         NOT AT END
065800             ADD 1 TO WS-STOCK-READ
065900     END-READ.
066000
066100*-----------------------------------------------------------------
066200 440-CHECK-ONE-STOCK-ROW.
066300     COMPUTE WS-AVAILABLE-RAW = ST-ON-HAND - ST-RESERVED.
066400     IF  WS-AVAILABLE-RAW < ST-MINIMUM
066500         MOVE ST-BOOK-ID        TO RD3-BOOK-ID-O
066600         MOVE ST-LOCATION-ID    TO RD3-LOCATION-ID-O
066700         MOVE WS-AVAILABLE-RAW  TO RD3-AVAILABLE-O
066800         MOVE ST-MINIMUM        TO RD3-MINIMUM-O
066900         WRITE RPT-LINE FROM RPT-DETAIL-LOW-STOCK
067000                 AFTER ADVANCING 1 LINES
067100         ADD 1 TO WS-LOW-STOCK-COUNT
067200     END-IF.
067300     PERFORM 440-READ-STOCK-ROW.
067400
067500******************************************************************
067600 400-DISPLAY-DASHBOARD-EOJ.
067700     DISPLAY "DASHBOARD-REPORT: SALES RECORDS READ = "
067800             WS-SALES-READ.
067900     DISPLAY "DASHBOARD-REPORT: STOCK RECORDS READ = "
068000             WS-STOCK-READ.
068100     DISPLAY "DASHBOARD-REPORT: LOW STOCK ROWS      = "
068200             WS-LOW-STOCK-COUNT.
068300     DISPLAY "DASHBOARD-REPORT: RUN COMPLETE".
