000100******************************************************************
000200* This program is the nightly sales and stock update for the
000300* store system.  It drives one transaction record at a time off
000400* the sales-floor transaction file -- open a sale, add or change
000500* or drop a line item, apply a coupon, set freight, post a
000600* payment, finalize, cancel or refund a sale -- and, sharing the
000700* same transaction file, the stand-alone stock moves: manual
000800* entries/exits/adjustments and a physical-inventory count.
000900* Both engines share the one stock master and the one movement
001000* journal, which is why they are one program and not two.
001100*
001200* Used File
001300*    - Sales/Stock Transactions (sequential)   : SALESTRN
001400*    - Coupon Master, sorted by code (sequential): COUPMSTR
001500*    - Stock Master Index (indexed, built by STOCK-INDEX)
001600*    - Closing Stock Balances (sequential)     : STKMSTOT
001700*    - Stock Movement Journal (sequential)     : MOVEJRNL
001800*    - Sales/Items/Payments Out (sequential)   : SALESOUT
001900*    - Rejected Transaction Log (sequential)   : ERRLOG
002000*
002100******************************************************************
002200 IDENTIFICATION              DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID.                 SALES-UPDATE.
002500 AUTHOR.                     R. L. MERCER.
002600 INSTALLATION.               ALEXANDRIA BOOKSTORES - DATA CENTER.
002700 DATE-WRITTEN.               08/22/1988.
002800 DATE-COMPILED.
002900 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
003000                             ONLY.
003100*-----------------------------------------------------------------
003200* CHANGE LOG
003300*-----------------------------------------------------------------
003400* 08/22/88 RLM  ORIGINAL-88  initial write -- sale lifecycle      19880822
003500*               (open/items/finalize/cancel) plus the stock       19880822
003600*               reservation bookkeeping it drives.                19880822
003700* 02/10/89 RLM  R-89-0009   added COUPON and FREIGHT ops.         19890210
003800* 09/02/89 RLM  R-89-0042   PAYMENT op added; PAGO/PAGO-PARCIAL   19890902
003900*               status split out of FINALIZE.                     19890902
004000* 06/02/89 RLM  R-89-0031   money math moved out to COMPUTE-SALE  19890602
004100*               so item total, coupon and grand total always      19890602
004200*               round the same way.                               19890602
004300* 04/30/90 TQS  R-90-0117   REFUND (estorno) op added -- until    19900430
004400*               now a finalized sale could only be cancelled,     19900430
004500*               which left stock wrong on a return.               19900430
004600* 11/15/91 TQS  R-91-0240   manual stock moves (STK-ENTR/SAID/    19911115
004700*               ADJU) and the movement journal added -- these     19911115
004800*               used to be keyed directly against the master      19911115
004900*               with no audit trail.                              19911115
005000* 03/08/93 PDJ  R-93-0066   physical-inventory ops (INV-OPEN/     19930308
005100*               CNT/CLOSE) added for the annual stock count.      19930308
005200* 02/27/93 RLM  R-93-0051   table bounds raised across the board  19930227
005300*               for the new regional warehouses.                  19930227
005400* 07/19/95 PDJ  R-95-0188   UPD-ITEM now checks the new quantity  19950719
005500*               fits BEFORE releasing the old reservation, so a   19950719
005600*               rejected change no longer leaves the sale short   19950719
005700*               a reservation it cannot get back.                 19950719
005800* 07/14/98 TQS  Y2K-0098    Year-2000 remediation sweep: all      19980714
005900*               stored dates are already 8-digit CCYYMMDD; kept   19980714
006000*               WS-RUN-DATE-OLD only for the old 2-digit-year     19980714
006100*               compatibility reports, never used to store a      19980714
006200*               working date.                                     19980714
006300* 01/06/99 TQS  Y2K-0311    second-pass Y2K certification per     19990106
006400*               audit memo DP-99-03; re-certified clean.          19990106
006500* 05/14/01 KDD  R-01-0277   TBL-ORIGIN now carried on the sale    20010514
006600*               row instead of always defaulting to PDV on        20010514
006700*               output.                                           20010514
006800* 08/21/02 KDD  R-02-0144   stock quantities widened to S9(7) in  20020821
006900*               the shared copybook; this member updated to       20020821
007000*               match.                                            20020821
007100* 09/30/05 NMC  R-05-0132   CANCEL no longer requires status      20050930
007200*               ABERTA -- only FINALIZADA is off limits, per      20050930
007300*               the revised sales-floor procedure.                20050930
007400* 11/14/08 KDD  R-08-0219   switches and run counters moved to    20081114
007500*               standalone 77-levels per DP standards audit --    20081114
007600*               close/EOJ display combined into one PERFORM       20081114
007700*               THRU.                                             20081114
007800* 07/22/09 KDD  R-09-0134   0480-OP-FINALIZE now re-tests         20090722
007900*               TRANSACTION-REJECTED after the item loop -- a     20090722
008000*               reservation gone missing partway through used     20090722
008100*               to still get stamped FINALIZADA even though the   20090722
008200*               batch was also logging the transaction rejected.  20090722
008300*-----------------------------------------------------------------
008400******************************************************************
008500 ENVIRONMENT                 DIVISION.
008600*-----------------------------------------------------------------
008700 CONFIGURATION               SECTION.
008800 SOURCE-COMPUTER.            IBM-370.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM
009100     CLASS NUMERIC-KEY-CLASS IS "0" THRU "9"
009200     UPSI-0 ON STATUS IS RERUN-REQUESTED
009300            OFF STATUS IS RERUN-NOT-REQUESTED
009400     UPSI-1 ON STATUS IS DETAIL-TRACE-ON
009500            OFF STATUS IS DETAIL-TRACE-OFF.
009600*-----------------------------------------------------------------
009700 INPUT-OUTPUT                SECTION.
009800 FILE-CONTROL.
009900     SELECT  SALES-TRANS-IN
010000             ASSIGN TO  SALESTRN
010100             ORGANIZATION IS LINE SEQUENTIAL.
010200
010300     SELECT  COUPON-MASTER-IN
010400             ASSIGN TO  COUPMSTR
010500             ORGANIZATION IS LINE SEQUENTIAL.
010600
010700     SELECT  STOCK-MASTER-IDX
010800             ASSIGN TO  STKMSTIX
010900             ORGANIZATION IS INDEXED
011000             ACCESS MODE IS DYNAMIC
011100             RECORD KEY IS ST-STOCK-KEY
011200             FILE STATUS IS STOCK-IDX-STATUS.
011300
011400     SELECT  STOCK-MASTER-OUT
011500             ASSIGN TO  STKMSTOT
011600             ORGANIZATION IS LINE SEQUENTIAL.
011700
011800     SELECT  MOVEMENT-JOURNAL-OUT
011900             ASSIGN TO  MOVEJRNL
012000             ORGANIZATION IS LINE SEQUENTIAL.
012100
012200     SELECT  SALES-OUT
012300             ASSIGN TO  SALESOUT
012400             ORGANIZATION IS LINE SEQUENTIAL.
012500
012600     SELECT  ERROR-LOG-OUT
012700             ASSIGN TO  ERRLOG
012800             ORGANIZATION IS LINE SEQUENTIAL.
012900
013000******************************************************************
013100 DATA                        DIVISION.
013200*-----------------------------------------------------------------
013300 FILE                        SECTION.
013400 FD  SALES-TRANS-IN
013500     RECORD CONTAINS 269 CHARACTERS
013600     DATA RECORD IS TRAN-RECORD-IN.
013700 01  TRAN-RECORD-IN.
013800     05  TR-OP-CODE              PIC X(09).
013900     05  TR-PROC-DATE            PIC 9(08).
014000     05  TR-SALE-ITEM-KEY.
014100         10  TR-SALE-ID          PIC X(08).
014200         10  TR-ITEM-ID          PIC X(08).
014300     05  TR-COMBO-KEY REDEFINES TR-SALE-ITEM-KEY
014400                                 PIC X(16).
014500     05  TR-BOOK-ID              PIC X(08).
014600     05  TR-LOCATION-ID          PIC X(08).
014700     05  TR-CUSTOMER-ID          PIC X(08).
014800     05  TR-EMPLOYEE-ID          PIC X(08).
014900     05  TR-ORIGIN               PIC X(06).
015000     05  TR-QUANTITY             PIC 9(05).
015100     05  TR-SIGNED-QTY           PIC S9(07).
015200     05  TR-UNIT-PRICE           PIC S9(07)V99.
015300     05  TR-ITEM-DISCOUNT        PIC S9(07)V99.
015400     05  TR-COUPON-CODE          PIC X(12).
015500     05  TR-FREIGHT-MODE         PIC X(10).
015600     05  TR-ZIP-ORIGIN           PIC X(08).
015700     05  TR-ZIP-DEST             PIC X(08).
015800     05  TR-FREIGHT-AMT          PIC S9(07)V99.
015900     05  TR-FREIGHT-DAYS         PIC 9(03).
016000     05  TR-TRACKING             PIC X(20).
016100     05  TR-METHOD-ID            PIC X(08).
016200     05  TR-PAY-AMOUNT           PIC S9(09)V99.
016300     05  TR-TXN-REF              PIC X(20).
016400     05  TR-REASON               PIC X(20).
016500     05  TR-INV-ID               PIC X(08).
016600     05  TR-INV-NOTE             PIC X(30).
016700     05  FILLER                  PIC X(09).
016800
016900 FD  COUPON-MASTER-IN
017000     RECORD CONTAINS 62 CHARACTERS
017100     DATA RECORD IS COUPON-RECORD-IN.
017200 01  COUPON-RECORD-IN.
017300     05  CPN-IN-CODE             PIC X(12).
017400     05  CPN-IN-TYPE             PIC X(10).
017500     05  CPN-IN-VALUE            PIC S9(07)V99.
017600     05  CPN-IN-ACTIVE           PIC X(01).
017700     05  CPN-IN-VALID-FROM       PIC 9(08).
017800     05  CPN-IN-VALID-TO         PIC 9(08).
017900     05  CPN-IN-MIN-PURCH        PIC S9(09)V99.
018000     05  FILLER                  PIC X(03).
018100
018200 FD  STOCK-MASTER-IDX
018300     RECORD CONTAINS 40 CHARACTERS
018400     DATA RECORD IS STOCK-RECORD.
018500     COPY "C:\Copybooks\StockRecord.cpy".
018600
018700 FD  STOCK-MASTER-OUT
018800     RECORD CONTAINS 40 CHARACTERS
018900     DATA RECORD IS STOCK-MASTER-OUT-REC.
019000 01  STOCK-MASTER-OUT-REC        PIC X(40).
019100
019200 FD  MOVEMENT-JOURNAL-OUT
019300     RECORD CONTAINS 70 CHARACTERS
019400     DATA RECORD IS MOVEMENT-RECORD-OUT.
019500 01  MOVEMENT-RECORD-OUT.
019600     05  MV-MOVE-ID              PIC X(08).
019700     05  MV-BOOK-ID              PIC X(08).
019800     05  MV-LOCATION-ID          PIC X(08).
019900     05  MV-MOVE-TYPE            PIC X(07).
020000     05  MV-QUANTITY             PIC S9(07).
020100     05  MV-REASON               PIC X(20).
020200     05  MV-ORIGIN-ITEM          PIC X(08).
020300     05  FILLER                  PIC X(04).
020400
020500 FD  SALES-OUT
020600     RECORD CONTAINS 120 CHARACTERS
020700     DATA RECORD IS SALE-OUT-RECORD.
020800     COPY "C:\Copybooks\SaleRecord.cpy".
020900
021000 FD  ERROR-LOG-OUT
021100     RECORD CONTAINS 60 CHARACTERS
021200     DATA RECORD IS ERROR-RECORD-OUT.
021300 01  ERROR-RECORD-OUT.
021400     05  ERR-OP-CODE             PIC X(09).
021500     05  ERR-KEY                 PIC X(08).
021600     05  ERR-REASON              PIC X(40).
021700     05  FILLER                  PIC X(03).
021800
021900*-----------------------------------------------------------------
022000 WORKING-STORAGE             SECTION.
022100*-----------------------------------------------------------------
022200 77  TRANS-EOF-SW                PIC X(01) VALUE "N".
022300     88  TRANS-EOF                       VALUE "Y".
022400 77  COUPON-EOF-SW               PIC X(01) VALUE "N".
022500     88  COUPON-EOF                      VALUE "Y".
022600 77  FOUND-SW                    PIC X(01) VALUE "N".
022700     88  ROW-FOUND                       VALUE "Y".
022800 77  REJECT-SW                   PIC X(01) VALUE "N".
022900     88  TRANSACTION-REJECTED            VALUE "Y".
023000
023100 77  WS-TRANS-READ                PIC S9(07) COMP VALUE ZERO.
023200 77  WS-TRANS-REJECTED            PIC S9(07) COMP VALUE ZERO.
023300 77  WS-MOVES-WRITTEN             PIC S9(07) COMP VALUE ZERO.
023400
023500 01  WS-NEXT-KEYS.
023600     05  WS-NEXT-SALE-SEQ        PIC 9(08) COMP VALUE ZERO.
023700     05  WS-NEXT-ITEM-SEQ        PIC 9(08) COMP VALUE ZERO.
023800     05  WS-NEXT-PAY-SEQ         PIC 9(08) COMP VALUE ZERO.
023900     05  WS-NEXT-RESV-SEQ        PIC 9(08) COMP VALUE ZERO.
024000     05  WS-NEXT-MOVE-SEQ        PIC 9(08) COMP VALUE ZERO.
024100     05  WS-NEXT-INV-SEQ         PIC 9(08) COMP VALUE ZERO.
024200     05  FILLER                  PIC X(04).
024300
024400 01  WS-RUN-DATE-FIELDS.
024500     05  WS-RUN-CCYY             PIC 9(04) VALUE ZERO.
024600     05  WS-RUN-MM               PIC 9(02) VALUE ZERO.
024700     05  WS-RUN-DD               PIC 9(02) VALUE ZERO.
024800     05  FILLER                  PIC X(02).
024900 01  WS-RUN-DATE-OLD REDEFINES WS-RUN-DATE-FIELDS.
025000     05  FILLER                  PIC 9(02).
025100     05  WS-RUN-YY-OLD           PIC 9(02).
025200     05  WS-RUN-MM-OLD           PIC 9(02).
025300     05  WS-RUN-DD-OLD           PIC 9(02).
025400     05  FILLER                  PIC X(02).
025500
025600 01  STOCK-IDX-STATUS            PIC X(02) VALUE "00".
025700 01  STOCK-IDX-STATUS-NUM REDEFINES STOCK-IDX-STATUS
025800                             PIC 9(02).
025900
026000*-----------------------------------------------------------------
026100* Rejection work area -- filled by every 0900- check, emptied
026200* by 0900-REJECT-TRANSACTION once the line is logged.
026300*-----------------------------------------------------------------
026400 01  WS-REJECT-AREA.
026500     05  WS-REJECT-KEY            PIC X(08) VALUE SPACES.
026600     05  WS-REJECT-REASON         PIC X(40) VALUE SPACES.
026700     05  FILLER                   PIC X(04).
026800
026900*-----------------------------------------------------------------
027000* COUPON-TABLE -- loaded once from COUPON-MASTER-IN (already
027100* sorted by code) and searched with SEARCH ALL.
027200*-----------------------------------------------------------------
027300 01  COUPON-TABLE-AREA.
027400     05  CPN-COUNT               PIC S9(04) COMP VALUE ZERO.
027500     05  CPN-ENTRY OCCURS 1 TO 300 TIMES
027600                 DEPENDING ON CPN-COUNT
027700                 ASCENDING KEY IS CPN-CODE
027800                 INDEXED BY CPN-IDX.
027900         10  CPN-CODE             PIC X(12).
028000         10  CPN-TYPE             PIC X(10).
028100         10  CPN-VALUE            PIC S9(07)V99.
028200         10  CPN-ACTIVE           PIC X(01).
028300         10  CPN-VALID-FROM       PIC 9(08).
028400         10  CPN-VALID-TO         PIC 9(08).
028500         10  CPN-MIN-PURCH        PIC S9(09)V99.
028600         10  FILLER               PIC X(03).
028700
028800*-----------------------------------------------------------------
028900* SALE-TABLE, ITEM-TABLE, PAY-TABLE, RESV-TABLE -- the working
029000* set this run builds.  All four are flat (not nested); items,
029100* payments and reservations carry their owning sale's key and
029200* are found with a linear SEARCH, same as a card-file lookup.
029300*-----------------------------------------------------------------
029400 01  SALE-TABLE-AREA.
029500     05  TBL-SALE-COUNT          PIC S9(04) COMP VALUE ZERO.
029600     05  TBL-SALE OCCURS 400 TIMES INDEXED BY SALE-IDX.
029700         10  TBL-SALE-ID          PIC X(08).
029800         10  TBL-SALE-CODE.
029900             15  TBL-CODE-PREFIX  PIC X(02).
030000             15  TBL-CODE-SEQ     PIC X(08).
030100         10  TBL-SALE-DATE        PIC 9(08).
030200         10  TBL-CUSTOMER-ID      PIC X(08).
030300         10  TBL-EMPLOYEE-ID      PIC X(08).
030400         10  TBL-LOCATION-ID      PIC X(08).
030500         10  TBL-STATUS           PIC X(12).
030600             88  TBL-STAT-ABERTA          VALUE "ABERTA".
030700             88  TBL-STAT-PAGO-PARCIAL     VALUE "PAGO-PARCIAL".
030800             88  TBL-STAT-PAGO             VALUE "PAGO".
030900             88  TBL-STAT-FINALIZADA       VALUE "FINALIZADA".
031000             88  TBL-STAT-CANCELADA        VALUE "CANCELADA".
031100             88  TBL-STAT-ESTORNADA        VALUE "ESTORNADA".
031200         10  TBL-ORIGIN           PIC X(06).
031300         10  TBL-SUBTOTAL         PIC S9(09)V99.
031400         10  TBL-DISCOUNT-TOTAL   PIC S9(09)V99.
031500         10  TBL-FREIGHT-TOTAL    PIC S9(07)V99.
031600         10  TBL-TOTAL            PIC S9(09)V99.
031700         10  TBL-PAID-TOTAL       PIC S9(09)V99.
031800         10  FILLER               PIC X(04).
031900     05  FILLER                   PIC X(04).
032000
032100 01  ITEM-TABLE-AREA.
032200     05  TBL-ITEM-COUNT          PIC S9(04) COMP VALUE ZERO.
032300     05  TBL-ITEM OCCURS 2000 TIMES INDEXED BY ITEM-IDX.
032400         10  TBL-ITEM-ID          PIC X(08).
032500         10  TBL-ITEM-SALE-ID     PIC X(08).
032600         10  TBL-ITEM-BOOK-ID     PIC X(08).
032700         10  TBL-ITEM-QUANTITY    PIC 9(05).
032800         10  TBL-ITEM-UNIT-PRICE  PIC S9(07)V99.
032900         10  TBL-ITEM-DISCOUNT    PIC S9(07)V99.
033000         10  TBL-ITEM-TOTAL       PIC S9(09)V99.
033100         10  TBL-ITEM-RESV-ID     PIC X(08).
033200         10  TBL-ITEM-LIFE-SW     PIC X(01).
033300             88  TBL-ITEM-LIVE             VALUE "L".
033400             88  TBL-ITEM-DELETED          VALUE "D".
033500         10  FILLER               PIC X(04).
033600     05  FILLER                   PIC X(04).
033700
033800 01  PAY-TABLE-AREA.
033900     05  TBL-PAY-COUNT           PIC S9(04) COMP VALUE ZERO.
034000     05  TBL-PAY OCCURS 800 TIMES INDEXED BY PAY-IDX.
034100         10  TBL-PAY-ID           PIC X(08).
034200         10  TBL-PAY-SALE-ID      PIC X(08).
034300         10  TBL-PAY-METHOD-ID    PIC X(08).
034400         10  TBL-PAY-AMOUNT       PIC S9(09)V99.
034500         10  TBL-PAY-STATUS       PIC X(09).
034600         10  TBL-PAY-TXN-REF      PIC X(20).
034700         10  FILLER               PIC X(04).
034800     05  FILLER                   PIC X(04).
034900
035000 01  RESV-TABLE-AREA.
035100     05  TBL-RESV-COUNT          PIC S9(04) COMP VALUE ZERO.
035200     05  TBL-RESV OCCURS 2000 TIMES INDEXED BY RESV-IDX.
035300         10  TBL-RESV-ID          PIC X(08).
035400         10  TBL-RESV-BOOK-ID     PIC X(08).
035500         10  TBL-RESV-LOC-ID      PIC X(08).
035600         10  TBL-RESV-SALE-ID     PIC X(08).
035700         10  TBL-RESV-QUANTITY    PIC 9(05).
035800         10  TBL-RESV-STATUS      PIC X(09).
035900             88  TBL-RESV-ATIVA            VALUE "ATIVA".
036000             88  TBL-RESV-CANCELADA        VALUE "CANCELADA".
036100             88  TBL-RESV-CONSUMIDA        VALUE "CONSUMIDA".
036200         10  FILLER               PIC X(04).
036300     05  FILLER                   PIC X(04).
036400
036500 01  INV-HDR-TABLE-AREA.
036600     05  TBL-INV-HDR-COUNT       PIC S9(04) COMP VALUE ZERO.
036700     05  TBL-INV-HDR OCCURS 30 TIMES INDEXED BY INV-HDR-IDX.
036800         10  TBL-INV-ID           PIC X(08).
036900         10  TBL-INV-LOC-ID       PIC X(08).
037000         10  TBL-INV-STATUS       PIC X(07).
037100             88  TBL-INV-ABERTO            VALUE "ABERTO".
037200             88  TBL-INV-FECHADO           VALUE "FECHADO".
037300         10  TBL-INV-NOTE         PIC X(30).
037400         10  FILLER               PIC X(04).
037500     05  FILLER                   PIC X(04).
037600
037700 01  INV-ITM-TABLE-AREA.
037800     05  TBL-INV-ITM-COUNT       PIC S9(04) COMP VALUE ZERO.
037900     05  TBL-INV-ITM OCCURS 2000 TIMES INDEXED BY INV-ITM-IDX.
038000         10  TBL-INVI-INV-ID      PIC X(08).
038100         10  TBL-INVI-BOOK-ID     PIC X(08).
038200         10  TBL-INVI-QTY-SYS     PIC S9(07).
038300         10  TBL-INVI-QTY-CNT     PIC 9(07).
038400         10  FILLER               PIC X(04).
038500     05  FILLER                   PIC X(04).
038600
038700*-----------------------------------------------------------------
038800* Scratch area shared by the inventory-engine paragraphs -- the
038900* book/location the current op is working against, and the
039000* projected availability used by the reserve/release checks.
039100*-----------------------------------------------------------------
039200 01  WS-STOCK-WORK.
039300     05  WS-WORK-BOOK-ID          PIC X(08).
039400     05  WS-WORK-LOCATION-ID      PIC X(08).
039500     05  WS-WORK-AVAILABLE        PIC S9(07).
039600     05  WS-WORK-QUANTITY         PIC S9(07).
039700     05  WS-MOVE-TYPE-PARM        PIC X(07).
039800     05  WS-MOVE-REASON-PARM      PIC X(20).
039900     05  WS-MOVE-ORIGIN-PARM      PIC X(08).
040000     05  WS-RESV-ID-OUT            PIC X(08).
040100     05  WS-RESV-ID-IN             PIC X(08).
040200     05  FILLER                   PIC X(04).
040300
040400*-----------------------------------------------------------------
040500 LINKAGE                     SECTION.
040600*-----------------------------------------------------------------
040700 01  CALC-LINK-AREA.
040800     05  CL-FUNCTION             PIC X(01).
040900     05  CL-QUANTITY             PIC 9(05).
041000     05  CL-UNIT-PRICE           PIC S9(07)V99.
041100     05  CL-ITEM-DISCOUNT        PIC S9(07)V99.
041200     05  CL-ITEM-TOTAL           PIC S9(09)V99.
041300     05  CL-COUPON-TYPE          PIC X(10).
041400     05  CL-COUPON-VALUE         PIC S9(07)V99.
041500     05  CL-SUBTOTAL             PIC S9(09)V99.
041600     05  CL-ITEM-DISC-TOTAL      PIC S9(09)V99.
041700     05  CL-DISCOUNT-TOTAL       PIC S9(09)V99.
041800     05  CL-FREIGHT-TOTAL        PIC S9(07)V99.
041900     05  CL-COUPON-DISCOUNT      PIC S9(09)V99.
042000     05  CL-SALE-TOTAL           PIC S9(09)V99.
042100     05  FILLER                  PIC X(06).
042200
042300******************************************************************
042400 PROCEDURE                   DIVISION.
042500*-----------------------------------------------------------------
042600* Main procedure
042700*-----------------------------------------------------------------
042800 100-SALES-UPDATE.
042900     PERFORM 200-INITIATE-SALES-UPDATE.
043000     PERFORM 200-PROCESS-TRANSACTIONS UNTIL TRANS-EOF.
043100     PERFORM 200-TERMINATE-SALES-UPDATE.
043200
043300     STOP RUN.
043400
043500******************************************************************
043600 200-INITIATE-SALES-UPDATE.
043700     PERFORM 300-OPEN-ALL-FILES.
043800     IF  DETAIL-TRACE-ON
043900         DISPLAY "SALES-UPDATE: UPSI-1 TRACE ON".
044000     PERFORM 300-LOAD-COUPON-TABLE.
044100     PERFORM 300-READ-TRANS-FILE-IN.
044200
044300*-----------------------------------------------------------------
044400 200-PROCESS-TRANSACTIONS.
044500     ADD 1 TO WS-TRANS-READ.
044600     MOVE "N" TO REJECT-SW.
044700     MOVE SPACES TO WS-REJECT-KEY WS-REJECT-REASON.
044800     PERFORM 300-DISPATCH-TRANSACTION.
044900     IF  TRANSACTION-REJECTED
045000         PERFORM 0900-REJECT-TRANSACTION
045100     END-IF.
045200     PERFORM 300-READ-TRANS-FILE-IN.
045300
045400*-----------------------------------------------------------------
045500 200-TERMINATE-SALES-UPDATE.
045600     PERFORM 300-WRITE-SALES-OUT.
045700     PERFORM 300-WRITE-STOCK-MASTER-OUT.
045800     PERFORM 300-CLOSE-ALL-FILES THRU 300-DISPLAY-EOJ.
045900
046000******************************************************************
046100 300-OPEN-ALL-FILES.
046200     OPEN    INPUT    SALES-TRANS-IN
046300             INPUT    COUPON-MASTER-IN
046400             I-O      STOCK-MASTER-IDX
046500             OUTPUT   STOCK-MASTER-OUT
046600             OUTPUT   MOVEMENT-JOURNAL-OUT
046700             OUTPUT   SALES-OUT
046800             OUTPUT   ERROR-LOG-OUT.
046900
047000*-----------------------------------------------------------------
047100 300-LOAD-COUPON-TABLE.
047200     PERFORM 310-READ-COUPON-FILE-IN.
047300     PERFORM 310-LOAD-ONE-COUPON UNTIL COUPON-EOF.
047400
047500*-----------------------------------------------------------------
047600 310-READ-COUPON-FILE-IN.
047700     READ COUPON-MASTER-IN
047800             AT END      MOVE "Y" TO COUPON-EOF-SW.
047900
048000*-----------------------------------------------------------------
048100 310-LOAD-ONE-COUPON.
048200     ADD 1 TO CPN-COUNT.
048300     SET CPN-IDX TO CPN-COUNT.
048400     MOVE CPN-IN-CODE          TO CPN-CODE (CPN-IDX).
048500     MOVE CPN-IN-TYPE          TO CPN-TYPE (CPN-IDX).
048600     MOVE CPN-IN-VALUE         TO CPN-VALUE (CPN-IDX).
048700     MOVE CPN-IN-ACTIVE        TO CPN-ACTIVE (CPN-IDX).
048800     MOVE CPN-IN-VALID-FROM    TO CPN-VALID-FROM (CPN-IDX).
048900     MOVE CPN-IN-VALID-TO      TO CPN-VALID-TO (CPN-IDX).
049000     MOVE CPN-IN-MIN-PURCH     TO CPN-MIN-PURCH (CPN-IDX).
049100     PERFORM 310-READ-COUPON-FILE-IN.
049200
049300*-----------------------------------------------------------------
049400 300-READ-TRANS-FILE-IN.
049500     READ SALES-TRANS-IN
049600             AT END      MOVE "Y" TO TRANS-EOF-SW.
049700
049800*-----------------------------------------------------------------
049900* One EVALUATE per op-code; each WHEN sets REJECT-SW "Y" itself
050000* if the operation does not qualify.
050100*-----------------------------------------------------------------
050200 300-DISPATCH-TRANSACTION.
050300     IF  TRANS-EOF
050400         GO TO 300-DISPATCH-TRANSACTION-EXIT
050500     END-IF.
050600     EVALUATE TR-OP-CODE
050700         WHEN "OPEN"      PERFORM 0410-OP-OPEN
050800         WHEN "ADD-ITEM"  PERFORM 0420-OP-ADD-ITEM
050900         WHEN "UPD-ITEM"  PERFORM 0430-OP-UPD-ITEM
051000         WHEN "DEL-ITEM"  PERFORM 0440-OP-DEL-ITEM
051100         WHEN "COUPON"    PERFORM 0450-OP-COUPON
051200         WHEN "FREIGHT"   PERFORM 0460-OP-FREIGHT
051300         WHEN "PAYMENT"   PERFORM 0470-OP-PAYMENT
051400         WHEN "FINALIZE"  PERFORM 0480-OP-FINALIZE
051500         WHEN "CANCEL"    PERFORM 0490-OP-CANCEL
051600         WHEN "REFUND"    PERFORM 0495-OP-REFUND
051700         WHEN "STK-ENTR"  PERFORM 0510-OP-STK-ENTRADA
051800         WHEN "STK-SAID"  PERFORM 0520-OP-STK-SAIDA
051900         WHEN "STK-ADJU"  PERFORM 0530-OP-STK-AJUSTE
052000         WHEN "INV-OPEN"  PERFORM 0540-OP-INV-OPEN
052100         WHEN "INV-CNT"   PERFORM 0550-OP-INV-COUNT
052200         WHEN "INV-CLOSE" PERFORM 0560-OP-INV-CLOSE
052300         WHEN OTHER
052400             MOVE "Y" TO REJECT-SW
052500             MOVE "unknown op-code" TO WS-REJECT-REASON
052600     END-EVALUATE.
052700 300-DISPATCH-TRANSACTION-EXIT.
052800     EXIT.
052900
053000******************************************************************
053100* SALES ENGINE -- the ten sale-lifecycle operations.
053200******************************************************************
053300 0410-OP-OPEN.
053400     ADD 1 TO TBL-SALE-COUNT.
053500     SET SALE-IDX TO TBL-SALE-COUNT.
053600     ADD 1 TO WS-NEXT-SALE-SEQ.
053700     MOVE WS-NEXT-SALE-SEQ        TO TBL-SALE-ID (SALE-IDX).
053800     MOVE "V-"                    TO TBL-CODE-PREFIX (SALE-IDX).
053900     MOVE WS-NEXT-SALE-SEQ        TO TBL-CODE-SEQ (SALE-IDX).
054000     MOVE ZERO                    TO TBL-SALE-DATE (SALE-IDX).
054100     MOVE TR-CUSTOMER-ID          TO TBL-CUSTOMER-ID (SALE-IDX).
054200     MOVE TR-EMPLOYEE-ID          TO TBL-EMPLOYEE-ID (SALE-IDX).
054300     MOVE TR-LOCATION-ID          TO TBL-LOCATION-ID (SALE-IDX).
054400     MOVE "ABERTA"                TO TBL-STATUS (SALE-IDX).
054500     IF  TR-ORIGIN = SPACES
054600         MOVE "PDV"               TO TBL-ORIGIN (SALE-IDX)
054700     ELSE
054800         MOVE TR-ORIGIN           TO TBL-ORIGIN (SALE-IDX)
054900     END-IF.
055000     MOVE ZERO TO TBL-SUBTOTAL (SALE-IDX)
055100                  TBL-DISCOUNT-TOTAL (SALE-IDX)
055200                  TBL-FREIGHT-TOTAL (SALE-IDX)
055300                  TBL-TOTAL (SALE-IDX)
055400                  TBL-PAID-TOTAL (SALE-IDX).
055500
055600*-----------------------------------------------------------------
055700 0420-OP-ADD-ITEM.
055800     PERFORM 0800-FIND-SALE.
055900     IF  NOT ROW-FOUND
056000         MOVE "Y" TO REJECT-SW
056100         MOVE "sale not found" TO WS-REJECT-REASON
056200         GO TO 0420-OP-ADD-ITEM-EXIT
056300     END-IF.
056400     IF  NOT TBL-STAT-ABERTA (SALE-IDX)
056500         MOVE "Y" TO REJECT-SW
056600         MOVE "sale not open" TO WS-REJECT-REASON
056700         GO TO 0420-OP-ADD-ITEM-EXIT
056800     END-IF.
056900     MOVE TR-BOOK-ID              TO WS-WORK-BOOK-ID.
057000     MOVE TBL-LOCATION-ID (SALE-IDX) TO WS-WORK-LOCATION-ID.
057100     MOVE TR-QUANTITY             TO WS-WORK-QUANTITY.
057200     PERFORM 0800-RESERVE-STOCK.
057300     IF  TRANSACTION-REJECTED
057400         GO TO 0420-OP-ADD-ITEM-EXIT
057500     END-IF.
057600
057700     ADD 1 TO TBL-ITEM-COUNT.
057800     SET ITEM-IDX TO TBL-ITEM-COUNT.
057900     ADD 1 TO WS-NEXT-ITEM-SEQ.
058000     MOVE WS-NEXT-ITEM-SEQ        TO TBL-ITEM-ID (ITEM-IDX).
058100     MOVE TR-SALE-ID              TO TBL-ITEM-SALE-ID (ITEM-IDX).
058200     MOVE TR-BOOK-ID              TO TBL-ITEM-BOOK-ID (ITEM-IDX).
058300     MOVE TR-QUANTITY             TO TBL-ITEM-QUANTITY (ITEM-IDX).
058400     MOVE TR-UNIT-PRICE       TO TBL-ITEM-UNIT-PRICE (ITEM-IDX).
058500     MOVE TR-ITEM-DISCOUNT        TO TBL-ITEM-DISCOUNT (ITEM-IDX).
058600     MOVE WS-RESV-ID-OUT          TO TBL-ITEM-RESV-ID (ITEM-IDX).
058700     SET TBL-ITEM-LIVE (ITEM-IDX) TO TRUE.
058800
058900     MOVE "I"                     TO CL-FUNCTION.
059000     MOVE TR-QUANTITY             TO CL-QUANTITY.
059100     MOVE TR-UNIT-PRICE           TO CL-UNIT-PRICE.
059200     MOVE TR-ITEM-DISCOUNT        TO CL-ITEM-DISCOUNT.
059300     CALL "COMPUTE-SALE" USING CALC-LINK-AREA.
059400     MOVE CL-ITEM-TOTAL           TO TBL-ITEM-TOTAL (ITEM-IDX).
059500
059600     PERFORM 0820-RECALC-TOTALS.
059700 0420-OP-ADD-ITEM-EXIT.
059800     EXIT.
059900
060000*-----------------------------------------------------------------
060100* 07/19/95 PDJ R-95-0188 -- project availability as though the    19950719
060200* old reservation were already released before committing to      19950719
060300* anything, so a rejection leaves the sale exactly as it was.     19950719
060400*-----------------------------------------------------------------
060500 0430-OP-UPD-ITEM.
060600     PERFORM 0800-FIND-SALE.
060700     IF  NOT ROW-FOUND OR NOT TBL-STAT-ABERTA (SALE-IDX)
060800         MOVE "Y" TO REJECT-SW
060900         MOVE "sale not open" TO WS-REJECT-REASON
061000         GO TO 0430-OP-UPD-ITEM-EXIT
061100     END-IF.
061200     PERFORM 0810-FIND-ITEM.
061300     IF  NOT ROW-FOUND
061400         MOVE "Y" TO REJECT-SW
061500         MOVE "item not found" TO WS-REJECT-REASON
061600         GO TO 0430-OP-UPD-ITEM-EXIT
061700     END-IF.
061800
061900     MOVE TR-BOOK-ID              TO WS-WORK-BOOK-ID.
062000     MOVE TBL-LOCATION-ID (SALE-IDX) TO WS-WORK-LOCATION-ID.
062100     PERFORM 0790-FIND-OR-CREATE-STOCK.
062200     COMPUTE WS-WORK-AVAILABLE =
062300             ST-ON-HAND - ST-RESERVED.
062400     IF  TBL-ITEM-RESV-ID (ITEM-IDX) NOT = SPACES
062500         MOVE TBL-ITEM-RESV-ID (ITEM-IDX) TO WS-RESV-ID-IN
062600         PERFORM 0860-LOOK-UP-RESV
062700         IF  ROW-FOUND
062800             ADD TBL-RESV-QUANTITY (RESV-IDX) TO WS-WORK-AVAILABLE
062900         END-IF
063000     END-IF.
063100     IF  WS-WORK-AVAILABLE < TR-QUANTITY
063200         MOVE "Y" TO REJECT-SW
063300         MOVE "insufficient balance" TO WS-REJECT-REASON
063400         GO TO 0430-OP-UPD-ITEM-EXIT
063500     END-IF.
063600
063700     IF  TBL-ITEM-RESV-ID (ITEM-IDX) NOT = SPACES
063800         MOVE TBL-ITEM-RESV-ID (ITEM-IDX) TO WS-RESV-ID-IN
063900         PERFORM 0820-RELEASE-RESV
064000     END-IF.
064100     MOVE TR-QUANTITY             TO WS-WORK-QUANTITY.
064200     PERFORM 0800-RESERVE-STOCK.
064300
064400     MOVE TR-QUANTITY             TO TBL-ITEM-QUANTITY (ITEM-IDX).
064500     MOVE TR-UNIT-PRICE       TO TBL-ITEM-UNIT-PRICE (ITEM-IDX).
064600     MOVE TR-ITEM-DISCOUNT        TO TBL-ITEM-DISCOUNT (ITEM-IDX).
064700     MOVE WS-RESV-ID-OUT          TO TBL-ITEM-RESV-ID (ITEM-IDX).
064800
064900     MOVE "I"                     TO CL-FUNCTION.
065000     MOVE TR-QUANTITY             TO CL-QUANTITY.
065100     MOVE TR-UNIT-PRICE           TO CL-UNIT-PRICE.
065200     MOVE TR-ITEM-DISCOUNT        TO CL-ITEM-DISCOUNT.
065300     CALL "COMPUTE-SALE" USING CALC-LINK-AREA.
065400     MOVE CL-ITEM-TOTAL           TO TBL-ITEM-TOTAL (ITEM-IDX).
065500
065600     PERFORM 0820-RECALC-TOTALS.
065700 0430-OP-UPD-ITEM-EXIT.
065800     EXIT.
065900
066000*-----------------------------------------------------------------
066100 0440-OP-DEL-ITEM.
066200     PERFORM 0800-FIND-SALE.
066300     IF  NOT ROW-FOUND OR NOT TBL-STAT-ABERTA (SALE-IDX)
066400         MOVE "Y" TO REJECT-SW
066500         MOVE "sale not open" TO WS-REJECT-REASON
066600         GO TO 0440-OP-DEL-ITEM-EXIT
066700     END-IF.
066800     PERFORM 0810-FIND-ITEM.
066900     IF  NOT ROW-FOUND
067000         MOVE "Y" TO REJECT-SW
067100         MOVE "item not found" TO WS-REJECT-REASON
067200         GO TO 0440-OP-DEL-ITEM-EXIT
067300     END-IF.
067400     IF  TBL-ITEM-RESV-ID (ITEM-IDX) NOT = SPACES
067500         MOVE TBL-ITEM-RESV-ID (ITEM-IDX) TO WS-RESV-ID-IN
067600         PERFORM 0820-RELEASE-RESV
067700     END-IF.
067800     SET TBL-ITEM-DELETED (ITEM-IDX) TO TRUE.
067900     PERFORM 0820-RECALC-TOTALS.
068000 0440-OP-DEL-ITEM-EXIT.
068100     EXIT.
068200
068300*-----------------------------------------------------------------
068400 0450-OP-COUPON.
068500     PERFORM 0800-FIND-SALE.
068600     IF  NOT ROW-FOUND OR NOT TBL-STAT-ABERTA (SALE-IDX)
068700         MOVE "Y" TO REJECT-SW
068800         MOVE "sale not open" TO WS-REJECT-REASON
068900         GO TO 0450-OP-COUPON-EXIT
069000     END-IF.
069100
069200     SET CPN-IDX TO 1.
069300     SEARCH ALL CPN-ENTRY
069400         WHEN CPN-CODE (CPN-IDX) = TR-COUPON-CODE
069500             MOVE "Y" TO FOUND-SW
069600         AT END
069700             MOVE "N" TO FOUND-SW
069800     END-SEARCH.
069900     IF  NOT ROW-FOUND
070000         MOVE "Y" TO REJECT-SW
070100         MOVE "invalid or expired" TO WS-REJECT-REASON
070200         GO TO 0450-OP-COUPON-EXIT
070300     END-IF.
070400     IF  CPN-ACTIVE (CPN-IDX) NOT = "Y"
070500         MOVE "Y" TO REJECT-SW
070600         MOVE "invalid or expired" TO WS-REJECT-REASON
070700         GO TO 0450-OP-COUPON-EXIT
070800     END-IF.
070900     IF  CPN-VALID-FROM (CPN-IDX) NOT = ZERO
071000         AND TR-PROC-DATE < CPN-VALID-FROM (CPN-IDX)
071100         MOVE "Y" TO REJECT-SW
071200         MOVE "invalid or expired" TO WS-REJECT-REASON
071300         GO TO 0450-OP-COUPON-EXIT
071400     END-IF.
071500     IF  CPN-VALID-TO (CPN-IDX) NOT = ZERO
071600         AND TR-PROC-DATE > CPN-VALID-TO (CPN-IDX)
071700         MOVE "Y" TO REJECT-SW
071800         MOVE "invalid or expired" TO WS-REJECT-REASON
071900         GO TO 0450-OP-COUPON-EXIT
072000     END-IF.
072100     IF  TBL-SUBTOTAL (SALE-IDX) < CPN-MIN-PURCH (CPN-IDX)
072200         MOVE "Y" TO REJECT-SW
072300         MOVE "subtotal insufficient" TO WS-REJECT-REASON
072400         GO TO 0450-OP-COUPON-EXIT
072500     END-IF.
072600
072700     MOVE "C"                     TO CL-FUNCTION.
072800     MOVE CPN-TYPE (CPN-IDX)      TO CL-COUPON-TYPE.
072900     MOVE CPN-VALUE (CPN-IDX)     TO CL-COUPON-VALUE.
073000     MOVE TBL-SUBTOTAL (SALE-IDX) TO CL-SUBTOTAL.
073100     CALL "COMPUTE-SALE" USING CALC-LINK-AREA.
073200     ADD CL-COUPON-DISCOUNT TO TBL-DISCOUNT-TOTAL (SALE-IDX).
073300
073400     PERFORM 0820-RECALC-TOTALS.
073500 0450-OP-COUPON-EXIT.
073600     EXIT.
073700
073800*-----------------------------------------------------------------
073900 0460-OP-FREIGHT.
074000     PERFORM 0800-FIND-SALE.
074100     IF  NOT ROW-FOUND OR NOT TBL-STAT-ABERTA (SALE-IDX)
074200         MOVE "Y" TO REJECT-SW
074300         MOVE "sale not open" TO WS-REJECT-REASON
074400         GO TO 0460-OP-FREIGHT-EXIT
074500     END-IF.
074600     MOVE TR-FREIGHT-AMT TO TBL-FREIGHT-TOTAL (SALE-IDX).
074700     PERFORM 0820-RECALC-TOTALS.
074800 0460-OP-FREIGHT-EXIT.
074900     EXIT.
075000
075100*-----------------------------------------------------------------
075200* PAYMENT is allowed in any status and never recalculates
075300* SUBTOTAL/TOTAL -- only the accumulated-paid total and status.
075400*-----------------------------------------------------------------
075500 0470-OP-PAYMENT.
075600     PERFORM 0800-FIND-SALE.
075700     IF  NOT ROW-FOUND
075800         MOVE "Y" TO REJECT-SW
075900         MOVE "sale not found" TO WS-REJECT-REASON
076000         GO TO 0470-OP-PAYMENT-EXIT
076100     END-IF.
076200
076300     ADD 1 TO TBL-PAY-COUNT.
076400     SET PAY-IDX TO TBL-PAY-COUNT.
076500     ADD 1 TO WS-NEXT-PAY-SEQ.
076600     MOVE WS-NEXT-PAY-SEQ         TO TBL-PAY-ID (PAY-IDX).
076700     MOVE TR-SALE-ID              TO TBL-PAY-SALE-ID (PAY-IDX).
076800     MOVE TR-METHOD-ID            TO TBL-PAY-METHOD-ID (PAY-IDX).
076900     MOVE TR-PAY-AMOUNT           TO TBL-PAY-AMOUNT (PAY-IDX).
077000     MOVE "APROVADO"              TO TBL-PAY-STATUS (PAY-IDX).
077100     MOVE TR-TXN-REF              TO TBL-PAY-TXN-REF (PAY-IDX).
077200
077300     ADD TR-PAY-AMOUNT TO TBL-PAID-TOTAL (SALE-IDX).
077400     IF  TBL-PAID-TOTAL (SALE-IDX) NOT < TBL-TOTAL (SALE-IDX)
077500         MOVE "PAGO"              TO TBL-STATUS (SALE-IDX)
077600     ELSE
077700         MOVE "PAGO-PARCIAL"      TO TBL-STATUS (SALE-IDX)
077800     END-IF.
077900 0470-OP-PAYMENT-EXIT.
078000     EXIT.
078100
078200*-----------------------------------------------------------------
078300 0480-OP-FINALIZE.
078400     PERFORM 0800-FIND-SALE.
078500     IF  NOT ROW-FOUND
078600         MOVE "Y" TO REJECT-SW
078700         MOVE "sale not found" TO WS-REJECT-REASON
078800         GO TO 0480-OP-FINALIZE-EXIT
078900     END-IF.
079000     IF  NOT TBL-STAT-ABERTA (SALE-IDX)
079100         AND NOT TBL-STAT-PAGO (SALE-IDX)
079200         AND NOT TBL-STAT-PAGO-PARCIAL (SALE-IDX)
079300         MOVE "Y" TO REJECT-SW
079400         MOVE "status invalid" TO WS-REJECT-REASON
079500         GO TO 0480-OP-FINALIZE-EXIT
079600     END-IF.
079700     IF  TBL-PAID-TOTAL (SALE-IDX) < TBL-TOTAL (SALE-IDX)
079800         MOVE "Y" TO REJECT-SW
079900         MOVE "payment insufficient" TO WS-REJECT-REASON
080000         GO TO 0480-OP-FINALIZE-EXIT
080100     END-IF.
080200
080300     SET ITEM-IDX TO 1.
080400     PERFORM 0480-FINALIZE-ONE-ITEM
080500             VARYING ITEM-IDX FROM 1 BY 1
080600             UNTIL ITEM-IDX > TBL-ITEM-COUNT.
080700     IF  TRANSACTION-REJECTED
080800         GO TO 0480-OP-FINALIZE-EXIT
080900     END-IF.
081000
081100     MOVE "FINALIZADA"            TO TBL-STATUS (SALE-IDX).
081200     MOVE TR-PROC-DATE            TO TBL-SALE-DATE (SALE-IDX).
081300 0480-OP-FINALIZE-EXIT.
081400     EXIT.
081500
081600*-----------------------------------------------------------------
081700 0480-FINALIZE-ONE-ITEM.
081800     IF  TBL-ITEM-SALE-ID (ITEM-IDX) NOT = TR-SALE-ID
081900         OR NOT TBL-ITEM-LIVE (ITEM-IDX)
082000         GO TO 0480-FINALIZE-ONE-ITEM-EXIT
082100     END-IF.
082200     IF  TBL-ITEM-RESV-ID (ITEM-IDX) NOT = SPACES
082300         MOVE TBL-ITEM-RESV-ID (ITEM-IDX) TO WS-RESV-ID-IN
082400         MOVE TBL-ITEM-ID (ITEM-IDX)      TO WS-MOVE-ORIGIN-PARM
082500         PERFORM 0830-CONSUME-RESV
082600     ELSE
082700         MOVE TBL-ITEM-BOOK-ID (ITEM-IDX) TO WS-WORK-BOOK-ID
082800         MOVE TBL-LOCATION-ID (SALE-IDX)  TO WS-WORK-LOCATION-ID
082900         PERFORM 0790-FIND-OR-CREATE-STOCK
083000         SUBTRACT TBL-ITEM-QUANTITY (ITEM-IDX) FROM ST-ON-HAND
083100         REWRITE STOCK-RECORD.
083200         MOVE "SAIDA"                     TO WS-MOVE-TYPE-PARM
083300         MOVE TBL-ITEM-QUANTITY (ITEM-IDX) TO WS-WORK-QUANTITY
083400         MOVE "venda"                     TO WS-MOVE-REASON-PARM
083500         MOVE TBL-ITEM-ID (ITEM-IDX)      TO WS-MOVE-ORIGIN-PARM
083600         PERFORM 0880-WRITE-MOVEMENT
083700     END-IF.
083800 0480-FINALIZE-ONE-ITEM-EXIT.
083900     EXIT.
084000
084100*-----------------------------------------------------------------
084200* 09/30/05 NMC R-05-0132 -- FINALIZADA is the only status CANCEL  20050930
084300* is refused on; everything else may be cancelled.                20050930
084400*-----------------------------------------------------------------
084500 0490-OP-CANCEL.
084600     PERFORM 0800-FIND-SALE.
084700     IF  NOT ROW-FOUND
084800         MOVE "Y" TO REJECT-SW
084900         MOVE "sale not found" TO WS-REJECT-REASON
085000         GO TO 0490-OP-CANCEL-EXIT
085100     END-IF.
085200     IF  TBL-STAT-FINALIZADA (SALE-IDX)
085300         MOVE "Y" TO REJECT-SW
085400         MOVE "use refund" TO WS-REJECT-REASON
085500         GO TO 0490-OP-CANCEL-EXIT
085600     END-IF.
085700
085800     PERFORM 0490-CANCEL-ONE-ITEM
085900             VARYING ITEM-IDX FROM 1 BY 1
086000             UNTIL ITEM-IDX > TBL-ITEM-COUNT.
086100
086200     MOVE "CANCELADA"             TO TBL-STATUS (SALE-IDX).
086300 0490-OP-CANCEL-EXIT.
086400     EXIT.
086500
086600*-----------------------------------------------------------------
086700 0490-CANCEL-ONE-ITEM.
086800     IF  TBL-ITEM-SALE-ID (ITEM-IDX) = TR-SALE-ID
086900         AND TBL-ITEM-LIVE (ITEM-IDX)
087000         AND TBL-ITEM-RESV-ID (ITEM-IDX) NOT = SPACES
087100         MOVE TBL-ITEM-RESV-ID (ITEM-IDX) TO WS-RESV-ID-IN
087200         PERFORM 0820-RELEASE-RESV
087300     END-IF.
087400
087500*-----------------------------------------------------------------
087600 0495-OP-REFUND.
087700     PERFORM 0800-FIND-SALE.
087800     IF  NOT ROW-FOUND
087900         MOVE "Y" TO REJECT-SW
088000         MOVE "sale not found" TO WS-REJECT-REASON
088100         GO TO 0495-OP-REFUND-EXIT
088200     END-IF.
088300     IF  NOT TBL-STAT-FINALIZADA (SALE-IDX)
088400         MOVE "Y" TO REJECT-SW
088500         MOVE "status invalid" TO WS-REJECT-REASON
088600         GO TO 0495-OP-REFUND-EXIT
088700     END-IF.
088800
088900     PERFORM 0495-REFUND-ONE-ITEM
089000             VARYING ITEM-IDX FROM 1 BY 1
089100             UNTIL ITEM-IDX > TBL-ITEM-COUNT.
089200
089300     MOVE "ESTORNADA"             TO TBL-STATUS (SALE-IDX).
089400 0495-OP-REFUND-EXIT.
089500     EXIT.
089600
089700*-----------------------------------------------------------------
089800 0495-REFUND-ONE-ITEM.
089900     IF  TBL-ITEM-SALE-ID (ITEM-IDX) NOT = TR-SALE-ID
090000         OR NOT TBL-ITEM-LIVE (ITEM-IDX)
090100         GO TO 0495-REFUND-ONE-ITEM-EXIT
090200     END-IF.
090300     MOVE TBL-ITEM-BOOK-ID (ITEM-IDX) TO WS-WORK-BOOK-ID.
090400     MOVE TBL-LOCATION-ID (SALE-IDX)  TO WS-WORK-LOCATION-ID.
090500     PERFORM 0790-FIND-OR-CREATE-STOCK.
090600     ADD TBL-ITEM-QUANTITY (ITEM-IDX) TO ST-ON-HAND.
090700     REWRITE STOCK-RECORD.
090800     MOVE "ENTRADA"                    TO WS-MOVE-TYPE-PARM.
090900     MOVE TBL-ITEM-QUANTITY (ITEM-IDX) TO WS-WORK-QUANTITY.
091000     MOVE "estorno"                    TO WS-MOVE-REASON-PARM.
091100     MOVE TBL-ITEM-ID (ITEM-IDX)       TO WS-MOVE-ORIGIN-PARM.
091200     PERFORM 0880-WRITE-MOVEMENT.
091300 0495-REFUND-ONE-ITEM-EXIT.
091400     EXIT.
091500
091600******************************************************************
091700* INVENTORY ENGINE -- manual movement and physical inventory.
091800******************************************************************
091900 0510-OP-STK-ENTRADA.
092000     MOVE "ENTRADA"  TO WS-MOVE-TYPE-PARM.
092100     PERFORM 0750-MANUAL-MOVE.
092200 0520-OP-STK-SAIDA.
092300     MOVE "SAIDA"    TO WS-MOVE-TYPE-PARM.
092400     PERFORM 0750-MANUAL-MOVE.
092500 0530-OP-STK-AJUSTE.
092600     MOVE "AJUSTE"   TO WS-MOVE-TYPE-PARM.
092700     PERFORM 0750-MANUAL-MOVE.
092800
092900*-----------------------------------------------------------------
093000* Shared manual-movement logic -- R12/R13/R14.  WS-MOVE-TYPE-PARM
093100* is set by the caller; "any other type" can never reach here
093200* through the op-code dispatch, but the test stays in for the
093300* day somebody adds a bad op-code.
093400*-----------------------------------------------------------------
093500 0750-MANUAL-MOVE.
093600     MOVE TR-BOOK-ID              TO WS-WORK-BOOK-ID.
093700     MOVE TR-LOCATION-ID          TO WS-WORK-LOCATION-ID.
093800     PERFORM 0790-FIND-OR-CREATE-STOCK.
093900
094000     EVALUATE WS-MOVE-TYPE-PARM
094100         WHEN "ENTRADA"
094200             ADD TR-SIGNED-QTY TO ST-ON-HAND
094300             REWRITE STOCK-RECORD
094400         WHEN "SAIDA"
094500             COMPUTE WS-WORK-AVAILABLE = ST-ON-HAND - ST-RESERVED
094600             IF  WS-WORK-AVAILABLE < TR-SIGNED-QTY
094700                 MOVE "Y" TO REJECT-SW
094800                 MOVE "insufficient balance" TO WS-REJECT-REASON
094900                 MOVE TR-BOOK-ID TO WS-REJECT-KEY
095000                 GO TO 0750-MANUAL-MOVE-EXIT
095100             END-IF
095200             SUBTRACT TR-SIGNED-QTY FROM ST-ON-HAND
095300             REWRITE STOCK-RECORD
095400         WHEN "AJUSTE"
095500             ADD TR-SIGNED-QTY TO ST-ON-HAND
095600             REWRITE STOCK-RECORD
095700         WHEN OTHER
095800             MOVE "Y" TO REJECT-SW
095900             MOVE "invalid type" TO WS-REJECT-REASON
096000             MOVE TR-BOOK-ID TO WS-REJECT-KEY
096100             GO TO 0750-MANUAL-MOVE-EXIT
096200     END-EVALUATE.
096300
096400     MOVE TR-SIGNED-QTY           TO WS-WORK-QUANTITY.
096500     MOVE TR-REASON               TO WS-MOVE-REASON-PARM.
096600     MOVE SPACES                  TO WS-MOVE-ORIGIN-PARM.
096700     PERFORM 0880-WRITE-MOVEMENT.
096800 0750-MANUAL-MOVE-EXIT.
096900     EXIT.
097000
097100*-----------------------------------------------------------------
097200 0540-OP-INV-OPEN.
097300     ADD 1 TO TBL-INV-HDR-COUNT.
097400     SET INV-HDR-IDX TO TBL-INV-HDR-COUNT.
097500     ADD 1 TO WS-NEXT-INV-SEQ.
097600     MOVE WS-NEXT-INV-SEQ         TO TBL-INV-ID (INV-HDR-IDX).
097700     MOVE TR-LOCATION-ID          TO TBL-INV-LOC-ID (INV-HDR-IDX).
097800     MOVE "ABERTO"                TO TBL-INV-STATUS (INV-HDR-IDX).
097900     MOVE TR-INV-NOTE             TO TBL-INV-NOTE (INV-HDR-IDX).
098000
098100*-----------------------------------------------------------------
098200 0550-OP-INV-COUNT.
098300     PERFORM 0870-FIND-INV-HEADER.
098400     IF  NOT ROW-FOUND
098500         MOVE "Y" TO REJECT-SW
098600         MOVE "inventory not found" TO WS-REJECT-REASON
098700         GO TO 0550-OP-INV-COUNT-EXIT
098800     END-IF.
098900
099000     PERFORM 0870-FIND-INV-ITEM.
099100     IF  ROW-FOUND
099200         MOVE TR-SIGNED-QTY TO TBL-INVI-QTY-CNT (INV-ITM-IDX)
099300         GO TO 0550-OP-INV-COUNT-EXIT
099400     END-IF.
099500
099600     MOVE TR-BOOK-ID TO WS-WORK-BOOK-ID.
099700     MOVE TBL-INV-LOC-ID (INV-HDR-IDX) TO WS-WORK-LOCATION-ID.
099800     PERFORM 0790-FIND-OR-CREATE-STOCK.
099900
100000     ADD 1 TO TBL-INV-ITM-COUNT.
100100     SET INV-ITM-IDX TO TBL-INV-ITM-COUNT.
100200     MOVE TR-INV-ID   TO TBL-INVI-INV-ID (INV-ITM-IDX).
100300     MOVE TR-BOOK-ID  TO TBL-INVI-BOOK-ID (INV-ITM-IDX).
100400     MOVE ST-ON-HAND  TO TBL-INVI-QTY-SYS (INV-ITM-IDX).
100500     MOVE TR-SIGNED-QTY TO TBL-INVI-QTY-CNT (INV-ITM-IDX).
100600 0550-OP-INV-COUNT-EXIT.
100700     EXIT.
100800
100900*-----------------------------------------------------------------
101000 0560-OP-INV-CLOSE.
101100     PERFORM 0870-FIND-INV-HEADER.
101200     IF  NOT ROW-FOUND
101300         MOVE "Y" TO REJECT-SW
101400         MOVE "inventory not found" TO WS-REJECT-REASON
101500         GO TO 0560-OP-INV-CLOSE-EXIT
101600     END-IF.
101700
101800     PERFORM 0560-CLOSE-ONE-ITEM
101900             VARYING INV-ITM-IDX FROM 1 BY 1
102000             UNTIL INV-ITM-IDX > TBL-INV-ITM-COUNT.
102100
102200     SET TBL-INV-FECHADO (INV-HDR-IDX) TO TRUE.
102300 0560-OP-INV-CLOSE-EXIT.
102400     EXIT.
102500
102600*-----------------------------------------------------------------
102700 0560-CLOSE-ONE-ITEM.
102800     IF  TBL-INVI-INV-ID (INV-ITM-IDX) NOT = TR-INV-ID
102900         GO TO 0560-CLOSE-ONE-ITEM-EXIT
103000     END-IF.
103100     COMPUTE WS-WORK-QUANTITY =
103200             TBL-INVI-QTY-CNT (INV-ITM-IDX)
103300             - TBL-INVI-QTY-SYS (INV-ITM-IDX).
103400     IF  WS-WORK-QUANTITY = ZERO
103500         GO TO 0560-CLOSE-ONE-ITEM-EXIT
103600     END-IF.
103700     MOVE TBL-INVI-BOOK-ID (INV-ITM-IDX) TO WS-WORK-BOOK-ID.
103800     MOVE TBL-INV-LOC-ID (INV-HDR-IDX)   TO WS-WORK-LOCATION-ID.
103900     PERFORM 0790-FIND-OR-CREATE-STOCK.
104000     ADD WS-WORK-QUANTITY TO ST-ON-HAND.
104100     REWRITE STOCK-RECORD.
104200     MOVE "AJUSTE"      TO WS-MOVE-TYPE-PARM.
104300     MOVE "inventario"  TO WS-MOVE-REASON-PARM.
104400     MOVE SPACES        TO WS-MOVE-ORIGIN-PARM.
104500     PERFORM 0880-WRITE-MOVEMENT.
104600 0560-CLOSE-ONE-ITEM-EXIT.
104700     EXIT.
104800
104900******************************************************************
105000* Shared stock/reservation subroutines -- R12, R15, R16, R17.
105100******************************************************************
105200* 0790 -- ensure a stock row for WS-WORK-BOOK-ID/LOCATION-ID
105300* exists, creating a zeroed one if it does not (R17).
105400*-----------------------------------------------------------------
105500 0790-FIND-OR-CREATE-STOCK.
105600     MOVE WS-WORK-BOOK-ID     TO ST-BOOK-ID.
105700     MOVE WS-WORK-LOCATION-ID TO ST-LOCATION-ID.
105800     READ STOCK-MASTER-IDX
105900         INVALID KEY
106000             MOVE ZERO TO ST-ON-HAND ST-RESERVED ST-MINIMUM
106100             WRITE STOCK-RECORD
106200     END-READ.
106300
106400*-----------------------------------------------------------------
106500* 0800 -- reserve WS-WORK-QUANTITY of WS-WORK-BOOK-ID at
106600* WS-WORK-LOCATION-ID, owned by TR-SALE-ID.  Sets WS-RESV-ID-OUT
106700* to the new reservation key, or rejects "insufficient balance".
106800*-----------------------------------------------------------------
106900 0800-RESERVE-STOCK.
107000     PERFORM 0790-FIND-OR-CREATE-STOCK.
107100     COMPUTE WS-WORK-AVAILABLE = ST-ON-HAND - ST-RESERVED.
107200     IF  WS-WORK-AVAILABLE < WS-WORK-QUANTITY
107300         MOVE "Y" TO REJECT-SW
107400         MOVE "insufficient balance" TO WS-REJECT-REASON
107500         MOVE WS-WORK-BOOK-ID TO WS-REJECT-KEY
107600         MOVE SPACES TO WS-RESV-ID-OUT
107700         GO TO 0800-RESERVE-STOCK-EXIT
107800     END-IF.
107900
108000     ADD WS-WORK-QUANTITY TO ST-RESERVED.
108100     REWRITE STOCK-RECORD.
108200
108300     ADD 1 TO TBL-RESV-COUNT.
108400     SET RESV-IDX TO TBL-RESV-COUNT.
108500     ADD 1 TO WS-NEXT-RESV-SEQ.
108600     MOVE WS-NEXT-RESV-SEQ    TO TBL-RESV-ID (RESV-IDX).
108700     MOVE WS-WORK-BOOK-ID     TO TBL-RESV-BOOK-ID (RESV-IDX).
108800     MOVE WS-WORK-LOCATION-ID TO TBL-RESV-LOC-ID (RESV-IDX).
108900     MOVE TR-SALE-ID          TO TBL-RESV-SALE-ID (RESV-IDX).
109000     MOVE WS-WORK-QUANTITY    TO TBL-RESV-QUANTITY (RESV-IDX).
109100     MOVE "ATIVA"             TO TBL-RESV-STATUS (RESV-IDX).
109200     MOVE TBL-RESV-ID (RESV-IDX) TO WS-RESV-ID-OUT.
109300 0800-RESERVE-STOCK-EXIT.
109400     EXIT.
109500
109600*-----------------------------------------------------------------
109700* 0820 -- release the reservation named in WS-RESV-ID-IN.  A
109800* missing or non-ATIVA reservation is a silent no-op (R15).
109900*-----------------------------------------------------------------
110000 0820-RELEASE-RESV.
110100     PERFORM 0860-LOOK-UP-RESV.
110200     IF  NOT ROW-FOUND
110300         GO TO 0820-RELEASE-RESV-EXIT
110400     END-IF.
110500     IF  NOT TBL-RESV-ATIVA (RESV-IDX)
110600         GO TO 0820-RELEASE-RESV-EXIT
110700     END-IF.
110800     MOVE TBL-RESV-BOOK-ID (RESV-IDX) TO WS-WORK-BOOK-ID.
110900     MOVE TBL-RESV-LOC-ID (RESV-IDX)  TO WS-WORK-LOCATION-ID.
111000     PERFORM 0790-FIND-OR-CREATE-STOCK.
111100     SUBTRACT TBL-RESV-QUANTITY (RESV-IDX) FROM ST-RESERVED.
111200     REWRITE STOCK-RECORD.
111300     SET TBL-RESV-CANCELADA (RESV-IDX) TO TRUE.
111400 0820-RELEASE-RESV-EXIT.
111500     EXIT.
111600
111700*-----------------------------------------------------------------
111800* 0830 -- consume the reservation named in WS-RESV-ID-IN for the
111900* item named in WS-MOVE-ORIGIN-PARM.  Not found is an error
112000* (R15); non-ATIVA is a silent no-op.
112100*-----------------------------------------------------------------
112200 0830-CONSUME-RESV.
112300     PERFORM 0860-LOOK-UP-RESV.
112400     IF  NOT ROW-FOUND
112500         MOVE "Y" TO REJECT-SW
112600         MOVE "not found" TO WS-REJECT-REASON
112700         GO TO 0830-CONSUME-RESV-EXIT
112800     END-IF.
112900     IF  NOT TBL-RESV-ATIVA (RESV-IDX)
113000         GO TO 0830-CONSUME-RESV-EXIT
113100     END-IF.
113200     MOVE TBL-RESV-BOOK-ID (RESV-IDX) TO WS-WORK-BOOK-ID.
113300     MOVE TBL-RESV-LOC-ID (RESV-IDX)  TO WS-WORK-LOCATION-ID.
113400     PERFORM 0790-FIND-OR-CREATE-STOCK.
113500     SUBTRACT TBL-RESV-QUANTITY (RESV-IDX) FROM ST-RESERVED.
113600     SUBTRACT TBL-RESV-QUANTITY (RESV-IDX) FROM ST-ON-HAND.
113700     REWRITE STOCK-RECORD.
113800     MOVE "SAIDA"               TO WS-MOVE-TYPE-PARM.
113900     MOVE TBL-RESV-QUANTITY (RESV-IDX) TO WS-WORK-QUANTITY.
114000     MOVE "venda"               TO WS-MOVE-REASON-PARM.
114100     PERFORM 0880-WRITE-MOVEMENT.
114200     SET TBL-RESV-CONSUMIDA (RESV-IDX) TO TRUE.
114300 0830-CONSUME-RESV-EXIT.
114400     EXIT.
114500
114600*-----------------------------------------------------------------
114700 0860-LOOK-UP-RESV.
114800     MOVE "N" TO FOUND-SW.
114900     SET RESV-IDX TO 1.
115000     SEARCH TBL-RESV VARYING RESV-IDX
115100         AT END
115200             MOVE "N" TO FOUND-SW
115300         WHEN TBL-RESV-ID (RESV-IDX) = WS-RESV-ID-IN
115400             MOVE "Y" TO FOUND-SW
115500     END-SEARCH.
115600
115700*-----------------------------------------------------------------
115800 0870-FIND-INV-HEADER.
115900     MOVE "N" TO FOUND-SW.
116000     SET INV-HDR-IDX TO 1.
116100     SEARCH TBL-INV-HDR VARYING INV-HDR-IDX
116200         AT END
116300             MOVE "N" TO FOUND-SW
116400         WHEN TBL-INV-ID (INV-HDR-IDX) = TR-INV-ID
116500             MOVE "Y" TO FOUND-SW
116600     END-SEARCH.
116700
116800*-----------------------------------------------------------------
116900 0870-FIND-INV-ITEM.
117000     MOVE "N" TO FOUND-SW.
117100     SET INV-ITM-IDX TO 1.
117200     SEARCH TBL-INV-ITM VARYING INV-ITM-IDX
117300         AT END
117400             MOVE "N" TO FOUND-SW
117500         WHEN TBL-INVI-INV-ID (INV-ITM-IDX) = TR-INV-ID
117600             AND TBL-INVI-BOOK-ID (INV-ITM-IDX) = TR-BOOK-ID
117700             MOVE "Y" TO FOUND-SW
117800     END-SEARCH.
117900
118000*-----------------------------------------------------------------
118100* R14 -- journal one movement; MV-MOVE-ID is always generated
118200* here, never carried in from the caller.
118300*-----------------------------------------------------------------
118400 0880-WRITE-MOVEMENT.
118500     ADD 1 TO WS-NEXT-MOVE-SEQ.
118600     MOVE WS-NEXT-MOVE-SEQ        TO MV-MOVE-ID.
118700     MOVE WS-WORK-BOOK-ID         TO MV-BOOK-ID.
118800     MOVE WS-WORK-LOCATION-ID     TO MV-LOCATION-ID.
118900     MOVE WS-MOVE-TYPE-PARM       TO MV-MOVE-TYPE.
119000     MOVE WS-WORK-QUANTITY        TO MV-QUANTITY.
119100     MOVE WS-MOVE-REASON-PARM     TO MV-REASON.
119200     MOVE WS-MOVE-ORIGIN-PARM     TO MV-ORIGIN-ITEM.
119300     WRITE MOVEMENT-RECORD-OUT.
119400     ADD 1 TO WS-MOVES-WRITTEN.
119500
119600******************************************************************
119700* Sale/item table lookups used by the sale-lifecycle paragraphs.
119800******************************************************************
119900 0800-FIND-SALE.
120000     MOVE "N" TO FOUND-SW.
120100     SET SALE-IDX TO 1.
120200     SEARCH TBL-SALE VARYING SALE-IDX
120300         AT END
120400             MOVE "N" TO FOUND-SW
120500         WHEN TBL-SALE-ID (SALE-IDX) = TR-SALE-ID
120600             MOVE "Y" TO FOUND-SW
120700     END-SEARCH.
120800
120900*-----------------------------------------------------------------
121000 0810-FIND-ITEM.
121100     MOVE "N" TO FOUND-SW.
121200     SET ITEM-IDX TO 1.
121300     SEARCH TBL-ITEM VARYING ITEM-IDX
121400         AT END
121500             MOVE "N" TO FOUND-SW
121600         WHEN TBL-ITEM-ID (ITEM-IDX) = TR-ITEM-ID
121700             AND TBL-ITEM-LIVE (ITEM-IDX)
121800             MOVE "Y" TO FOUND-SW
121900     END-SEARCH.
122000
122100*-----------------------------------------------------------------
122200* R1/R2/R3 -- resum the sale's live items and ask COMPUTE-SALE
122300* for the grand total.
122400*-----------------------------------------------------------------
122500 0820-RECALC-TOTALS.
122600     MOVE ZERO TO TBL-SUBTOTAL (SALE-IDX).
122700     MOVE ZERO TO CL-ITEM-DISC-TOTAL.
122800     PERFORM 0820-SUM-ONE-ITEM
122900             VARYING ITEM-IDX FROM 1 BY 1
123000             UNTIL ITEM-IDX > TBL-ITEM-COUNT.
123100
123200     MOVE "T"                        TO CL-FUNCTION.
123300     MOVE TBL-SUBTOTAL (SALE-IDX)     TO CL-SUBTOTAL.
123400     MOVE TBL-DISCOUNT-TOTAL (SALE-IDX) TO CL-DISCOUNT-TOTAL.
123500     MOVE TBL-FREIGHT-TOTAL (SALE-IDX)  TO CL-FREIGHT-TOTAL.
123600     CALL "COMPUTE-SALE" USING CALC-LINK-AREA.
123700     MOVE CL-SALE-TOTAL               TO TBL-TOTAL (SALE-IDX).
123800
123900*-----------------------------------------------------------------
124000 0820-SUM-ONE-ITEM.
124100     IF  TBL-ITEM-SALE-ID (ITEM-IDX) = TR-SALE-ID
124200         AND TBL-ITEM-LIVE (ITEM-IDX)
124300         COMPUTE TBL-SUBTOTAL (SALE-IDX) =
124400                 TBL-SUBTOTAL (SALE-IDX)
124500                 + (TBL-ITEM-UNIT-PRICE (ITEM-IDX)
124600                    * TBL-ITEM-QUANTITY (ITEM-IDX))
124700         ADD TBL-ITEM-DISCOUNT (ITEM-IDX) TO CL-ITEM-DISC-TOTAL
124800     END-IF.
124900
125000******************************************************************
125100 0900-REJECT-TRANSACTION.
125200     ADD 1 TO WS-TRANS-REJECTED.
125300     MOVE TR-OP-CODE          TO ERR-OP-CODE.
125400     IF  WS-REJECT-KEY = SPACES
125500         MOVE TR-SALE-ID      TO ERR-KEY
125600     ELSE
125700         MOVE WS-REJECT-KEY   TO ERR-KEY
125800     END-IF.
125900     MOVE WS-REJECT-REASON    TO ERR-REASON.
126000     WRITE ERROR-RECORD-OUT.
126100
126200******************************************************************
126300* End-of-run: dump the sale/item/payment tables to SALES-OUT and
126400* the stock master to STOCK-MASTER-OUT, in key order.
126500******************************************************************
126600 300-WRITE-SALES-OUT.
126700     PERFORM 300-WRITE-ONE-SALE
126800             VARYING SALE-IDX FROM 1 BY 1
126900             UNTIL SALE-IDX > TBL-SALE-COUNT.
127000
127100*-----------------------------------------------------------------
127200 300-WRITE-ONE-SALE.
127300     SET SOR-TYPE-SALE TO TRUE.
127400     MOVE TBL-SALE-ID (SALE-IDX)         TO SOR-SALE-ID.
127500     MOVE TBL-SALE-CODE (SALE-IDX)       TO SOR-SALE-CODE.
127600     MOVE TBL-SALE-DATE (SALE-IDX)       TO SOR-SALE-DATE.
127700     MOVE TBL-CUSTOMER-ID (SALE-IDX)     TO SOR-CUSTOMER-ID.
127800     MOVE TBL-EMPLOYEE-ID (SALE-IDX)     TO SOR-EMPLOYEE-ID.
127900     MOVE TBL-LOCATION-ID (SALE-IDX)     TO SOR-LOCATION-ID.
128000     MOVE TBL-STATUS (SALE-IDX)          TO SOR-STATUS.
128100     MOVE TBL-ORIGIN (SALE-IDX)          TO SOR-ORIGIN.
128200     MOVE TBL-SUBTOTAL (SALE-IDX)        TO SOR-SUBTOTAL.
128300     MOVE TBL-DISCOUNT-TOTAL (SALE-IDX)  TO SOR-DISCOUNT-TOTAL.
128400     MOVE TBL-FREIGHT-TOTAL (SALE-IDX)   TO SOR-FREIGHT-TOTAL.
128500     MOVE TBL-TOTAL (SALE-IDX)           TO SOR-TOTAL.
128600     WRITE SALE-OUT-RECORD.
128700
128800     PERFORM 300-WRITE-SALE-ITEMS
128900             VARYING ITEM-IDX FROM 1 BY 1
129000             UNTIL ITEM-IDX > TBL-ITEM-COUNT.
129100     PERFORM 300-WRITE-SALE-PAYMENTS
129200             VARYING PAY-IDX FROM 1 BY 1
129300             UNTIL PAY-IDX > TBL-PAY-COUNT.
129400
129500*-----------------------------------------------------------------
129600 300-WRITE-SALE-ITEMS.
129700     IF  TBL-ITEM-SALE-ID (ITEM-IDX) NOT = TBL-SALE-ID (SALE-IDX)
129800         OR NOT TBL-ITEM-LIVE (ITEM-IDX)
129900         GO TO 300-WRITE-SALE-ITEMS-EXIT
130000     END-IF.
130100     MOVE "I" TO SIR-REC-TYPE OF SALE-ITEM-OUT.
130200     MOVE TBL-ITEM-ID (ITEM-IDX)         TO SIR-ITEM-ID.
130300     MOVE TBL-ITEM-SALE-ID (ITEM-IDX)    TO SIR-SALE-ID.
130400     MOVE TBL-ITEM-BOOK-ID (ITEM-IDX)    TO SIR-BOOK-ID.
130500     MOVE TBL-ITEM-QUANTITY (ITEM-IDX)   TO SIR-QUANTITY.
130600     MOVE TBL-ITEM-UNIT-PRICE (ITEM-IDX) TO SIR-UNIT-PRICE.
130700     MOVE TBL-ITEM-DISCOUNT (ITEM-IDX)   TO SIR-ITEM-DISCOUNT.
130800     MOVE TBL-ITEM-TOTAL (ITEM-IDX)      TO SIR-ITEM-TOTAL.
130900     MOVE TBL-ITEM-RESV-ID (ITEM-IDX)    TO SIR-RESERVATION-ID.
131000     WRITE SALE-OUT-RECORD FROM SALE-ITEM-OUT.
131100 300-WRITE-SALE-ITEMS-EXIT.
131200     EXIT.
131300
131400*-----------------------------------------------------------------
131500 300-WRITE-SALE-PAYMENTS.
131600     IF  TBL-PAY-SALE-ID (PAY-IDX) NOT = TBL-SALE-ID (SALE-IDX)
131700         GO TO 300-WRITE-SALE-PAYMENTS-EXIT
131800     END-IF.
131900     MOVE "P" TO POR-REC-TYPE OF SALE-PAYMENT-OUT.
132000     MOVE TBL-PAY-ID (PAY-IDX)            TO POR-PAY-ID.
132100     MOVE TBL-PAY-SALE-ID (PAY-IDX)       TO POR-SALE-ID.
132200     MOVE TBL-PAY-METHOD-ID (PAY-IDX)     TO POR-METHOD-ID.
132300     MOVE TBL-PAY-AMOUNT (PAY-IDX)        TO POR-AMOUNT.
132400     MOVE TBL-PAY-STATUS (PAY-IDX)        TO POR-PAY-STATUS.
132500     MOVE TBL-PAY-TXN-REF (PAY-IDX)       TO POR-TXN-REF.
132600     WRITE SALE-OUT-RECORD FROM SALE-PAYMENT-OUT.
132700 300-WRITE-SALE-PAYMENTS-EXIT.
132800     EXIT.
132900
133000*-----------------------------------------------------------------
133100* Re-read STOCK-MASTER-IDX from the top, in ascending key order,
133200* and copy every row out to STOCK-MASTER-OUT.
133300*-----------------------------------------------------------------
133400 300-WRITE-STOCK-MASTER-OUT.
133500     MOVE LOW-VALUES TO ST-STOCK-KEY.
133600     START STOCK-MASTER-IDX KEY NOT LESS THAN ST-STOCK-KEY
133700         INVALID KEY
133800             MOVE "Y" TO FOUND-SW
133900     END-START.
134000     IF  FOUND-SW = "Y"
134100         GO TO 300-WRITE-STOCK-MASTER-OUT-EXIT
134200     END-IF.
134300     MOVE "N" TO FOUND-SW.
134400     PERFORM 300-COPY-ONE-STOCK-ROW UNTIL FOUND-SW = "Y".
134500 300-WRITE-STOCK-MASTER-OUT-EXIT.
134600     EXIT.
134700
134800*-----------------------------------------------------------------
134900 300-COPY-ONE-STOCK-ROW.
135000     READ STOCK-MASTER-IDX NEXT
135100         AT END
135200             MOVE "Y" TO FOUND-SW
135300     END-READ.
135400     IF  FOUND-SW NOT = "Y"
135500         WRITE STOCK-MASTER-OUT-REC FROM STOCK-RECORD
135600     END-IF.
135700
135800*-----------------------------------------------------------------
135900 300-CLOSE-ALL-FILES.
136000     CLOSE   SALES-TRANS-IN
136100             COUPON-MASTER-IN
136200             STOCK-MASTER-IDX
136300             STOCK-MASTER-OUT
136400             MOVEMENT-JOURNAL-OUT
136500             SALES-OUT
136600             ERROR-LOG-OUT.
136700
136800*-----------------------------------------------------------------
136900 300-DISPLAY-EOJ.
137000     DISPLAY "SALES-UPDATE: TRANS READ     = " WS-TRANS-READ.
137100     DISPLAY "SALES-UPDATE: TRANS REJECTED = " WS-TRANS-REJECTED.
137200     DISPLAY "SALES-UPDATE: MOVES WRITTEN  = " WS-MOVES-WRITTEN.
137300     DISPLAY "SALES-UPDATE: RUN COMPLETE".
