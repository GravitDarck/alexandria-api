000100******************************************************************
000200* This program builds the random-access stock master that the
000300* sales/inventory update job runs against for the day.  It
000400* reads the opening stock balances, sorted by book and location,
000500* off tape/disk and lays them into an indexed file keyed on
000600* book-id + location-id so SALES-UPDATE can read, create and
000700* rewrite stock rows in any order the transaction file throws
000800* at it.
000900*
001000* Used File
001100*    - Opening Stock Balances (sequential): STKMSTIN
001200*    - Stock Master Index (indexed)       : STKMSTIX
001300*
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 STOCK-INDEX.
001800 AUTHOR.                     R. L. MERCER.
001900 INSTALLATION.               ALEXANDRIA BOOKSTORES - DATA CENTER.
002000 DATE-WRITTEN.               03/14/1988.
002100 DATE-COMPILED.
002200 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
002300                             ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 03/14/88 RLM  ORIGINAL-88  initial write -- converts opening
002800*               stock balances to an indexed master for the
002900*               nightly sales/inventory update run.               19880314
003000* 09/02/89 RLM  R-89-0042   added WS-PREV-STOCK-KEY sequence
003100*               check -- a mis-sorted vendor tape slipped         19890902
003200*               through uncaught last quarter.                    19890902
003300* 05/18/91 TQS  R-91-0188   file status now logged to SYSOUT      19910518
003400*               on any non-zero status, not just on abend.        19910518
003500* 02/27/93 RLM  R-93-0051   raised MAX-STOCK-ROWS from 4000 to    19930227
003600*               9000 for the new regional warehouses.             19930227
003700* 11/09/95 PDJ  R-95-0310   dropped the old fixed VALUE OF        19951109
003800*               FILE-ID clause -- JCL now supplies the DD.        19951109
003900* 07/14/98 TQS  Y2K-0098    Year-2000 remediation sweep: no       19980714
004000*               2-digit years stored in this member; no code      19980714
004100*               change required, certified Y2K-clean.             19980714
004200* 01/06/99 TQS  Y2K-0311    second-pass Y2K certification per     19990106
004300*               audit memo DP-99-03; re-certified clean.          19990106
004400* 08/21/02 KDD  R-02-0144   ST-ON-HAND/ST-RESERVED widened to     20020821
004500*               S9(7) in the shared copybook -- mirrored here.    20020821
004600* 04/03/07 NMC  R-07-0066   added WS-CONVERT-COUNTS-ALT reset     20070403
004700*               loop so a rerun always starts from clean          20070403
004800*               counters.                                         20070403
004900* 11/14/08 KDD  R-08-0219   STOCK-EOF-SW and WS-RESET-IX moved    20081114
005000*               to standalone 77-levels per DP standards audit    20081114
005100*               -- open/reset combined into one PERFORM THRU.     20081114
005200*-----------------------------------------------------------------
005300******************************************************************
005400 ENVIRONMENT                 DIVISION.
005500*-----------------------------------------------------------------
005600 CONFIGURATION               SECTION.
005700 SOURCE-COMPUTER.            IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS NUMERIC-KEY-CLASS IS "0" THRU "9"
006100     UPSI-0 ON STATUS IS RERUN-REQUESTED
006200            OFF STATUS IS RERUN-NOT-REQUESTED
006300     UPSI-1 ON STATUS IS DETAIL-TRACE-ON
006400            OFF STATUS IS DETAIL-TRACE-OFF.
006500*-----------------------------------------------------------------
006600 INPUT-OUTPUT                SECTION.
006700 FILE-CONTROL.
006800     SELECT  STOCK-MASTER-IN
006900             ASSIGN TO  STKMSTIN
007000             ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT  STOCK-MASTER-IDX
007300             ASSIGN TO  STKMSTIX
007400             ORGANIZATION IS INDEXED
007500             ACCESS MODE IS SEQUENTIAL
007600             RECORD KEY IS SX-STOCK-KEY
007700             FILE STATUS IS STOCK-IDX-STATUS.
007800
007900******************************************************************
008000 DATA                        DIVISION.
008100*-----------------------------------------------------------------
008200 FILE                        SECTION.
008300 FD  STOCK-MASTER-IN
008400     RECORD CONTAINS 40 CHARACTERS
008500     DATA RECORD IS STOCK-RECORD-IN.
008600 01  STOCK-RECORD-IN.
008700     05  SI-STOCK-KEY.
008800         10  SI-BOOK-ID          PIC X(08).
008900         10  SI-LOCATION-ID      PIC X(08).
009000     05  SI-ON-HAND              PIC S9(07).
009100     05  SI-RESERVED             PIC S9(07).
009200     05  SI-MINIMUM              PIC 9(05).
009300     05  FILLER                  PIC X(05).
009400
009500 FD  STOCK-MASTER-IDX
009600     RECORD CONTAINS 40 CHARACTERS
009700     DATA RECORD IS STOCK-RECORD-IDX.
009800 01  STOCK-RECORD-IDX.
009900     05  SX-STOCK-KEY.
010000         10  SX-BOOK-ID          PIC X(08).
010100         10  SX-LOCATION-ID      PIC X(08).
010200     05  SX-ON-HAND              PIC S9(07).
010300     05  SX-RESERVED             PIC S9(07).
010400     05  SX-MINIMUM              PIC 9(05).
010500     05  FILLER                  PIC X(05).
010600
010700*-----------------------------------------------------------------
010800 WORKING-STORAGE             SECTION.
010900*-----------------------------------------------------------------
011000 77  STOCK-EOF-SW                PIC X(01) VALUE "N".
011100     88  NOMORE-STOCK-RECORD             VALUE "Y".
011200
011300 01  WS-CONVERT-COUNTS.
011400     05  WS-READ-COUNT           PIC S9(07) COMP VALUE ZERO.
011500     05  WS-WRITE-COUNT          PIC S9(07) COMP VALUE ZERO.
011600 01  WS-CONVERT-COUNTS-ALT REDEFINES WS-CONVERT-COUNTS.
011700     05  WS-COUNT-PAIR           PIC S9(07) COMP OCCURS 2 TIMES.
011800 77  WS-RESET-IX                 PIC S9(04) COMP VALUE ZERO.
011900
012000 01  WS-PREV-STOCK-KEY.
012100     05  WS-PREV-BOOK-ID         PIC X(08) VALUE SPACES.
012200     05  WS-PREV-LOCATION-ID     PIC X(08) VALUE SPACES.
012300 01  WS-PREV-KEY-COMBINED REDEFINES WS-PREV-STOCK-KEY
012400                             PIC X(16).
012500 01  WS-THIS-KEY-COMBINED        PIC X(16) VALUE SPACES.
012600
012700 01  STOCK-IDX-STATUS            PIC X(02) VALUE "00".
012800 01  STOCK-IDX-STATUS-NUM REDEFINES STOCK-IDX-STATUS
012900                             PIC 9(02).
013000
013100 01  WS-OUT-OF-SEQUENCE-MSG.
013200     05  FILLER                  PIC X(19)
013300                     VALUE "STOCK-INDEX: KEY OUT OF SEQUENCE -- ".
013400     05  WS-MSG-KEY              PIC X(16).
013500
013600******************************************************************
013700 PROCEDURE                   DIVISION.
013800*-----------------------------------------------------------------
013900* Main procedure
014000*-----------------------------------------------------------------
014100 100-BUILD-STOCK-INDEX.
014200     PERFORM 200-CONVERT-STOCK-FILE.
014300     STOP RUN.
014400
014500******************************************************************
014600 200-CONVERT-STOCK-FILE.
014700     PERFORM 300-INITIATE-STOCK-CONVERT.
014800     PERFORM 300-PROCEED-STOCK-CONVERT
014900                             UNTIL NOMORE-STOCK-RECORD.
015000     PERFORM 300-TERMINATE-STOCK-CONVERT.
015100
015200*-----------------------------------------------------------------
015300* Open source and target files for converting.
015400* Reset the run counters and read the first source record.
015500*-----------------------------------------------------------------
015600 300-INITIATE-STOCK-CONVERT.
015700     PERFORM 400-OPEN-STOCK-FILES THRU 400-RESET-COUNTERS.
015800     IF  DETAIL-TRACE-ON
015900         DISPLAY "STOCK-INDEX: UPSI-1 TRACE ON".
016000     PERFORM 400-READ-STOCK-FILE-IN.
016100
016200*-----------------------------------------------------------------
016300* Check the incoming key is not lower than the last one written,
016400* write the indexed record, and read the next source record.
016500*-----------------------------------------------------------------
016600 300-PROCEED-STOCK-CONVERT.
016700     PERFORM 400-CHECK-KEY-SEQUENCE.
016800     PERFORM 400-WRITE-STOCK-INDEX-RECORD.
016900     PERFORM 400-READ-STOCK-FILE-IN.
017000
017100*-----------------------------------------------------------------
017200* Display the end-of-job counts and close all files.
017300*-----------------------------------------------------------------
017400 300-TERMINATE-STOCK-CONVERT.
017500     PERFORM 400-CLOSE-STOCK-FILES.
017600     PERFORM 400-DISPLAY-STOCK-EOJ.
017700
017800******************************************************************
017900 400-OPEN-STOCK-FILES.
018000     OPEN    INPUT   STOCK-MASTER-IN
018100             OUTPUT  STOCK-MASTER-IDX.
018200
018300*-----------------------------------------------------------------
018400 400-RESET-COUNTERS.
018500     PERFORM 410-RESET-ONE-COUNTER
018600             VARYING WS-RESET-IX FROM 1 BY 1
018700             UNTIL WS-RESET-IX > 2.
018800     MOVE SPACES TO WS-PREV-STOCK-KEY.
018900
019000*-----------------------------------------------------------------
019100 410-RESET-ONE-COUNTER.
019200     MOVE ZERO TO WS-COUNT-PAIR (WS-RESET-IX).
019300
019400*-----------------------------------------------------------------
019500 400-READ-STOCK-FILE-IN.
019600     READ STOCK-MASTER-IN
019700             AT END      MOVE "Y" TO STOCK-EOF-SW
019800             NOT AT END  ADD 1 TO WS-READ-COUNT.
019900
020000*-----------------------------------------------------------------
020100* 09/02/89 RLM R-89-0042 -- guard against an out-of-sequence      19890902
020200* vendor tape; a key that is not strictly ascending is fatal.     19890902
020300*-----------------------------------------------------------------
020400 400-CHECK-KEY-SEQUENCE.
020500     MOVE SI-STOCK-KEY TO WS-THIS-KEY-COMBINED.
020600     IF  WS-THIS-KEY-COMBINED < WS-PREV-KEY-COMBINED
020700         MOVE WS-THIS-KEY-COMBINED TO WS-MSG-KEY
020800         DISPLAY WS-OUT-OF-SEQUENCE-MSG
020900         MOVE 99 TO RETURN-CODE
021000         PERFORM 400-CLOSE-STOCK-FILES
021100         STOP RUN
021200     END-IF.
021300     MOVE WS-THIS-KEY-COMBINED TO WS-PREV-KEY-COMBINED.
021400
021500*-----------------------------------------------------------------
021600 400-WRITE-STOCK-INDEX-RECORD.
021700     MOVE    SI-STOCK-KEY    TO  SX-STOCK-KEY.
021800     MOVE    SI-ON-HAND      TO  SX-ON-HAND.
021900     MOVE    SI-RESERVED     TO  SX-RESERVED.
022000     MOVE    SI-MINIMUM      TO  SX-MINIMUM.
022100     WRITE   STOCK-RECORD-IDX
022200             INVALID KEY
022300                 DISPLAY "STOCK-INDEX: DUP KEY " SX-STOCK-KEY
022400             NOT INVALID KEY
022500                 ADD 1 TO WS-WRITE-COUNT
022600     END-WRITE.
022700
022800*-----------------------------------------------------------------
022900 400-CLOSE-STOCK-FILES.
023000     CLOSE   STOCK-MASTER-IN
023100             STOCK-MASTER-IDX.
023200
023300*-----------------------------------------------------------------
023400 400-DISPLAY-STOCK-EOJ.
023500     DISPLAY "STOCK-INDEX: RECORDS READ    = " WS-READ-COUNT.
023600     DISPLAY "STOCK-INDEX: RECORDS WRITTEN = " WS-WRITE-COUNT.
023700     DISPLAY "STOCK-INDEX: STOCK MASTER INDEX BUILD COMPLETE".
